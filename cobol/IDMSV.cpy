000100*-----------------------------------------------------------------*
000200* IDMSV - LINKAGE AREA FOR PXWIDMSV (IDEMPOTENCY SERVICE)         *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0014 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900*-----------------------------------------------------------------*
001000 01  WK-C-IDMSV-RECORD.
001100     05  WK-C-IDMSV-INPUT.
001200         10  WK-C-IDMSV-FUNCTION       PIC X(08).
001300             88  WK-C-IDMSV-STORE             VALUE "STORE".
001400             88  WK-C-IDMSV-LOOKUP            VALUE "LOOKUP".
001500         10  WK-C-IDMSV-KEY-VALUE       PIC X(64).
001600         10  WK-C-IDMSV-RESPONSE-BODY   PIC X(500).
001700         10  WK-C-IDMSV-HTTP-STATUS     PIC 9(03).
001800     05  WK-C-IDMSV-OUTPUT.
001900         10  WK-C-IDMSV-FOUND-SW        PIC X(01).
002000             88  WK-C-IDMSV-WAS-FOUND          VALUE "Y".
002100             88  WK-C-IDMSV-WAS-NOT-FOUND      VALUE "N".
002200         10  WK-C-IDMSV-STORED-OK       PIC X(01).
002300             88  WK-C-IDMSV-COLLISION          VALUE "N".
002400         10  FILLER                     PIC X(20).
