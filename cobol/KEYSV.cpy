000100*-----------------------------------------------------------------*
000200* KEYSV - LINKAGE AREA FOR PXWKEYSV (PIX KEY SERVICE)             *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0010 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900* PXW0139 21/11/2013 RAJMK   REQ#23541 - ADD WK-C-KEYSV-NOWALT FOR *
001000*                    THE OWNING-WALLET-NOT-FOUND REJECTION         *
001100* PXW0141 25/11/2013 RAJMK   REQ#23543 - WK-C-KEYSV-FOUND-USER-ID  *
001200*                    IS NOW SET BY PXWKEYSV ON LOOKUP (WAS ALWAYS  *
001300*                    SPACES)                                      *
001400*-----------------------------------------------------------------*
001500 01  WK-C-KEYSV-RECORD.
001600     05  WK-C-KEYSV-INPUT.
001700         10  WK-C-KEYSV-FUNCTION      PIC X(08).
001800             88  WK-C-KEYSV-REGISTER          VALUE "REGISTER".
001900             88  WK-C-KEYSV-LOOKUP            VALUE "LOOKUP".
002000         10  WK-C-KEYSV-KEY-VALUE      PIC X(77).
002100         10  WK-C-KEYSV-KEY-TYPE       PIC X(06).
002200         10  WK-C-KEYSV-WALLET-ID      PIC 9(09).
002300     05  WK-C-KEYSV-OUTPUT.
002400         10  WK-C-KEYSV-FOUND-WALLET   PIC 9(09).
002500         10  WK-C-KEYSV-FOUND-USER-ID  PIC X(30).
002600         10  WK-C-KEYSV-ERROR-CD       PIC X(07).
002700             88  WK-C-KEYSV-NO-ERROR          VALUE SPACES.
002800             88  WK-C-KEYSV-NOWALT            VALUE "NOWALT ".
002900         10  WK-C-KEYSV-FILE           PIC X(08).
003000         10  WK-C-KEYSV-MODE           PIC X(07).
003100         10  WK-C-KEYSV-FS             PIC X(02).
003200     05  FILLER                        PIC X(14).
