000100*-----------------------------------------------------------------*
000200* PXCMDT - COMMON DATE/TIME STAMP WORK AREA                       *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0002 12/03/1991 RSAKOH  INITIAL VERSION                       *
000900* PXW0051 14/09/1999 TNGYWK  Y2K - EXPANDED WK-C-TODAY-CCYY FROM   *
001000*                    2 DIGITS TO 4 DIGITS THROUGHOUT               *
001100* PXW0119 30/05/2006 LIMSF   ADD WK-C-STAMP-14 BUILD ROUTINE       *
001200*                    SUPPORT FOR CREATED-AT/UPDATED-AT FIELDS      *
001300*-----------------------------------------------------------------*
001400 05  WK-C-TODAY-DATE-8.
001500     10  WK-C-TODAY-CCYY          PIC 9(04).
001600     10  WK-C-TODAY-MM            PIC 9(02).
001700     10  WK-C-TODAY-DD            PIC 9(02).
001800 05  WK-C-TODAY-DATE-R REDEFINES WK-C-TODAY-DATE-8
001900                                  PIC 9(08).
002000 05  WK-C-TODAY-TIME-6.
002100     10  WK-C-TODAY-HH            PIC 9(02).
002200     10  WK-C-TODAY-MN            PIC 9(02).
002300     10  WK-C-TODAY-SS            PIC 9(02).
002400 05  WK-C-TODAY-TIME-R REDEFINES WK-C-TODAY-TIME-6
002500                                  PIC 9(06).
002600 05  WK-C-STAMP-14.
002700     10  WK-C-STAMP-DATE-8        PIC 9(08).
002800     10  WK-C-STAMP-TIME-6        PIC 9(06).
002900 05  WK-N-SEQ-WORK                PIC S9(09) COMP-3 VALUE ZERO.
003000 05  FILLER                       PIC X(10).
