000100*-----------------------------------------------------------------*
000200* PXCMWS - COMMON FILE STATUS WORK AREA                           *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0001 12/03/1991 RSAKOH  INITIAL VERSION - SHARED BY ALL       *
000900*                    PIX WALLET LEDGER SUBROUTINES                *
001000* PXW0037 08/11/1998 TNGYWK  ADD WK-C-DUPLICATE-KEY CONDITION FOR  *
001100*                    PIX KEY / TRANSACTION / IDEMPOTENCY FILES     *
001200* PXW0082 22/02/2001 RSAKOH  Y2K CLEAN-UP - NO DATE FIELDS HELD    *
001300*                    IN THIS COPYBOOK, NOTED FOR RECORD ONLY       *
001400*-----------------------------------------------------------------*
001500 05  WK-C-FILE-STATUS            PIC X(02).
001600     88  WK-C-SUCCESSFUL                  VALUE "00" "02".
001700     88  WK-C-DUPLICATE-RECORD            VALUE "02".
001800     88  WK-C-END-OF-FILE                 VALUE "10".
001900     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002000     88  WK-C-INVALID-KEY                  VALUE "21" "23" "24".
002100     88  WK-C-DUPLICATE-KEY                VALUE "22".
002200     88  WK-C-PERMANENT-ERROR             VALUE "30" "35" "37"
002300                                                 "39" "41" "46"
002400                                                 "47" "48" "49".
002500 05  WK-C-WORK-FLAGS.
002600     10  WK-C-EOF-SWITCH          PIC X(01).
002700         88  WK-C-EOF-REACHED             VALUE "Y".
002800         88  WK-C-EOF-NOT-REACHED         VALUE "N".
002900     10  WK-C-FOUND-SWITCH        PIC X(01).
003000         88  WK-C-RECORD-FOUND            VALUE "Y".
003100         88  WK-C-RECORD-NOTFOUND         VALUE "N".
003200     10  FILLER                   PIC X(18).
