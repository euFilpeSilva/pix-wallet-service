000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0008 14/03/1991 RSAKOH  INITIAL VERSION - IDEMPOTENCY KEY     *
000700*                    RESPONSE CACHE, KEYED BY KEY-VALUE            *
000800* PXW0071 03/12/1998 LIMSF   EXPAND RESPONSE-BODY FROM 250 TO 500  *
000900*                    BYTES - TRANSFER RESPONSES WERE TRUNCATING    *
001000*-----------------------------------------------------------------*
001100 05  PXSIDEM-RECORD               PIC X(600).
001200*  05  PXSIDEM-RECORD             PIC X(350).                      PXW0071
001300*  I-O FORMAT: PXSIDEMR FROM FILE PXSIDEM  OF LIBRARY PXWLIB
001400*
001500     05  PXSIDEMR  REDEFINES PXSIDEM-RECORD.
001600         06  WK-C-IDEM-KEY-VALUE      PIC X(64).
001700*                                CALLER-SUPPLIED IDEMPOTENCY KEY
001800         06  WK-C-IDEM-RESPONSE-BODY  PIC X(500).
001900*                                SERIALISED RESPONSE TO REPLAY ON A
002000*                                REPEATED CALL - FIXED-WIDTH TEXT,
002100*                                NOT JSON - CALLER OWNS THE FORMAT
002200         06  WK-C-IDEM-HTTP-STATUS    PIC 9(03).
002300         06  WK-C-IDEM-CREATED-AT     PIC X(14).
002400         06  WK-C-IDEM-CRE-AT-R REDEFINES WK-C-IDEM-CREATED-AT.
002500             08  WK-C-IDEM-CRE-DATE   PIC 9(08).
002600             08  WK-C-IDEM-CRE-TIME   PIC 9(06).
002700         06  FILLER                   PIC X(19).
