000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0006 14/03/1991 RSAKOH  INITIAL VERSION - LEDGER ENTRY LOG,   *
000700*                    APPEND-ONLY SEQUENTIAL, ONE PER MOVEMENT      *
000800* PXW0063 27/05/1998 TNGYWK  ADD PIX_TRANSFER_IN / REVERSAL ENTRY  *
000900*                    TYPES FOR THE PIX WEBHOOK POSTING STEPS       *
001000*-----------------------------------------------------------------*
001100 05  PXSLEDG-RECORD               PIC X(200).
001200*  05  PXSLEDG-RECORD             PIC X(160).                      PXW0063
001300*  FROM FILE PXSLEDG  OF LIBRARY PXWLIB - SEQUENTIAL, NO KEY
001400*
001500     05  PXSLEDGR  REDEFINES PXSLEDG-RECORD.
001600         06  WK-C-LEDG-ENTRY-ID       PIC 9(09).
001700*                                SURROGATE SEQUENTIAL IDENTIFIER
001800         06  WK-C-LEDG-WALLET-ID      PIC 9(09).
001900*                                WALLET THIS ENTRY BELONGS TO
002000         06  WK-C-LEDG-ENTRY-TYPE     PIC X(20).
002100             88  WK-C-LEDG-DEPOSIT            VALUE "DEPOSIT".
002200             88  WK-C-LEDG-WITHDRAWAL         VALUE "WITHDRAWAL".
002300             88  WK-C-LEDG-PIX-IN             VALUE "PIX_TRANSFER_IN".
002400             88  WK-C-LEDG-PIX-REVERSAL
002500                                            VALUE "PIX_TRANSFER_REVERSAL".
002600         06  WK-C-LEDG-AMOUNT         PIC S9(11)V99 COMP-3.
002700*                                SIGNED MOVEMENT AMOUNT
002800         06  WK-C-LEDG-BAL-BEFORE     PIC S9(11)V99 COMP-3.
002900         06  WK-C-LEDG-BAL-AFTER      PIC S9(11)V99 COMP-3.
003000         06  WK-C-LEDG-TRANSACTN-ID   PIC X(36).
003100*                                CORRELATED PIX END-TO-END ID, MAY
003200*                                BE BLANK FOR PLAIN DEPOSIT/WITHDRAW
003300         06  WK-C-LEDG-DESCRIPTION    PIC X(80).
003400         06  WK-C-LEDG-CREATED-AT     PIC X(14).
003500*                                DRIVES HISTORICAL-BALANCE REPLAY ORDER
003600         06  WK-C-LEDG-CRE-AT-R REDEFINES WK-C-LEDG-CREATED-AT.
003700             08  WK-C-LEDG-CRE-DATE   PIC 9(08).
003800             08  WK-C-LEDG-CRE-TIME   PIC 9(06).
003900         06  FILLER                   PIC X(11).
