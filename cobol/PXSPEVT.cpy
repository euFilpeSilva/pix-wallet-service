000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0007 14/03/1991 RSAKOH  INITIAL VERSION - INBOUND PIX WEBHOOK *
000700*                    EVENT LOG, APPEND-ONLY SEQUENTIAL             *
000800*-----------------------------------------------------------------*
000900 05  PXSPEVT-RECORD               PIC X(150).
001000*  FROM FILE PXSPEVT  OF LIBRARY PXWLIB - SEQUENTIAL, NO KEY
001100*  (EVENT-ID + END-TO-END-ID) TOGETHER MUST BE UNIQUE - ENFORCED
001200*  BY A SEQUENTIAL SCAN IN THE CALLING ROUTINE, NOT BY THIS FILE
001300*
001400     05  PXSPEVTR  REDEFINES PXSPEVT-RECORD.
001500         06  WK-C-PEVT-EVENT-ID       PIC X(64).
001600*                                IDEMPOTENCY KEY OF THE INBOUND CALL
001700         06  WK-C-PEVT-END-TO-END-ID  PIC X(36).
001800*                                TRANSACTION THE EVENT REFERS TO
001900         06  WK-C-PEVT-EVENT-TYPE     PIC X(09).
002000             88  WK-C-PEVT-INITIATED          VALUE "INITIATED".
002100             88  WK-C-PEVT-CONFIRMED          VALUE "CONFIRMED".
002200             88  WK-C-PEVT-REJECTED           VALUE "REJECTED ".
002300         06  WK-C-PEVT-OCCURRED-AT    PIC X(14).
002400*                                TIMESTAMP ON THE PAYMENT-NETWORK SIDE
002500         06  WK-C-PEVT-RECEIVED-AT    PIC X(14).
002600*                                TIMESTAMP THIS EVENT WAS PERSISTED
002700         06  WK-C-PEVT-RCV-AT-R REDEFINES WK-C-PEVT-RECEIVED-AT.
002800             08  WK-C-PEVT-RCV-DATE   PIC 9(08).
002900             08  WK-C-PEVT-RCV-TIME   PIC 9(06).
003000         06  FILLER                   PIC X(13).
