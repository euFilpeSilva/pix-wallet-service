000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0004 14/03/1991 RSAKOH  INITIAL VERSION - PIX KEY MASTER      *
000700* PXW0058 11/02/1998 TNGYWK  EXPAND KEY-VALUE TO 77 BYTES TO HOLD  *
000800*                    RANDOM-TYPE KEY STRINGS                      *
000900*-----------------------------------------------------------------*
001000 05  PXSPIXK-RECORD               PIC X(120).
001100*  05  PXSPIXK-RECORD             PIC X(095).                      PXW0058
001200*  I-O FORMAT: PXSPIXKR FROM FILE PXSPIXK  OF LIBRARY PXWLIB
001300*
001400     05  PXSPIXKR  REDEFINES PXSPIXK-RECORD.
001500         06  WK-C-PIXK-KEY-ID        PIC 9(09).
001600*                                PIX KEY SURROGATE ID - PRIMARY KEY
001700         06  WK-C-PIXK-KEY-VALUE      PIC X(77).
001800*                                PIX KEY STRING, GLOBALLY UNIQUE
001900         06  WK-C-PIXK-KEY-TYPE       PIC X(06).
002000             88  WK-C-PIXK-TYPE-EMAIL          VALUE "EMAIL ".
002100             88  WK-C-PIXK-TYPE-PHONE          VALUE "PHONE ".
002200             88  WK-C-PIXK-TYPE-CPF            VALUE "CPF   ".
002300             88  WK-C-PIXK-TYPE-CNPJ           VALUE "CNPJ  ".
002400             88  WK-C-PIXK-TYPE-RANDOM         VALUE "RANDOM".
002500         06  WK-C-PIXK-WALLET-ID      PIC 9(09).
002600*                                OWNING WALLET - FOREIGN KEY
002700         06  WK-C-PIXK-CREATED-AT     PIC X(14).
002800*                                KEY REGISTRATION STAMP
002900         06  WK-C-PIXK-CRE-AT-R REDEFINES WK-C-PIXK-CREATED-AT.
003000             08  WK-C-PIXK-CRE-DATE   PIC 9(08).
003100             08  WK-C-PIXK-CRE-TIME   PIC 9(06).
003200         06  FILLER                   PIC X(05).
