000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0005 14/03/1991 RSAKOH  INITIAL VERSION - PIX TRANSACTION     *
000700*                    MASTER, KEYED BY END-TO-END-ID                *
000800* PXW0039 30/07/1996 TNGYWK  ADD WK-C-PIXT-VERSION FOR OPTIMISTIC  *
000900*                    CONCURRENCY ON WEBHOOK CONFIRM/REJECT         *
001000* PXW0091 05/10/2001 LIMSF   ADD REJECTED-AT, SEPARATE FROM        *
001100*                    LAST-UPDATE-AT (WAS SHARED FIELD)             *
001200*-----------------------------------------------------------------*
001300 05  PXSPIXT-RECORD               PIC X(300).
001400*  05  PXSPIXT-RECORD             PIC X(286).                      PXW0091
001500*  I-O FORMAT: PXSPIXTR FROM FILE PXSPIXT  OF LIBRARY PXWLIB
001600*
001700     05  PXSPIXTR  REDEFINES PXSPIXT-RECORD.
001800         06  WK-C-PIXT-END-TO-END-ID  PIC X(36).
001900*                                TRANSACTION PRIMARY KEY, DETERMINISTIC
002000*                                UUID DERIVED FROM IDEMPOTENCY KEY
002100         06  WK-C-PIXT-FROM-WALLET-ID PIC 9(09).
002200*                                SENDING WALLET
002300         06  WK-C-PIXT-TO-WALLET-ID   PIC 9(09).
002400*                                RECEIVING WALLET
002500         06  WK-C-PIXT-TO-PIX-KEY     PIC X(77).
002600*                                DESTINATION KEY AS SUBMITTED
002700         06  WK-C-PIXT-TO-KEY-TYPE    PIC X(06).
002800         06  WK-C-PIXT-AMOUNT         PIC S9(11)V99 COMP-3.
002900*                                TRANSFER AMOUNT, ALWAYS POSITIVE
003000         06  WK-C-PIXT-STATUS         PIC X(09).
003100             88  WK-C-PIXT-PENDING            VALUE "PENDING  ".
003200             88  WK-C-PIXT-CONFIRMED          VALUE "CONFIRMED".
003300             88  WK-C-PIXT-REJECTED           VALUE "REJECTED ".
003400         06  WK-C-PIXT-IDEMP-KEY      PIC X(64).
003500*                                CALLER IDEMPOTENCY KEY
003600         06  WK-C-PIXT-INITIATED-AT   PIC X(14).
003700         06  WK-C-PIXT-CONFIRMED-AT   PIC X(14).
003800*                                BLANK UNTIL CONFIRMED WEBHOOK
003900         06  WK-C-PIXT-REJECTED-AT    PIC X(14).
004000*                                BLANK UNTIL REJECTED WEBHOOK
004100         06  WK-C-PIXT-LAST-UPDATE-AT PIC X(14).
004200         06  WK-C-PIXT-VERSION        PIC 9(09).
004300*                                OPTIMISTIC CONCURRENCY COUNTER
004400         06  WK-C-PIXT-INITIATED-R REDEFINES WK-C-PIXT-INITIATED-AT.
004500             08  WK-C-PIXT-INIT-DATE  PIC 9(08).
004600             08  WK-C-PIXT-INIT-TIME  PIC 9(06).
004700         06  FILLER                   PIC X(18).
