000100*-----------------------------------------------------------------*
000200* AMENDMENT HISTORY:                                              *
000300*-----------------------------------------------------------------*
000400* TAG     DATE       DEV     DESCRIPTION                          *
000500* ------  ---------  ------  ---------------------------------    *
000600* PXW0003 14/03/1991 RSAKOH  INITIAL VERSION - WALLET MASTER       *
000700* PXW0044 02/06/1997 TNGYWK  ADD WK-C-WALT-VERSION FOR OPTIMISTIC  *
000800*                    CONCURRENCY ON BALANCE REWRITE                *
000900* PXW0076 19/01/1999 LIMSF   Y2K - CREATED-AT/UPDATED-AT STAMPS    *
001000*                    EXPANDED TO 4-DIGIT CENTURY (CCYYMMDDHHMMSS)  *
001100*-----------------------------------------------------------------*
001200 05  PXSWALT-RECORD               PIC X(100).
001300*  05  PXSWALT-RECORD             PIC X(091).                      PXW0044
001400*  I-O FORMAT: PXSWALTR  FROM FILE PXSWALT  OF LIBRARY PXWLIB
001500*
001600     05  PXSWALTR  REDEFINES PXSWALT-RECORD.
001700         06  WK-C-WALT-WALLET-ID    PIC 9(09).
001800*                                WALLET SURROGATE ID - PRIMARY KEY
001900         06  WK-C-WALT-USER-ID      PIC X(30).
002000*                                OWNING CUSTOMER/USER IDENTIFIER
002100         06  WK-C-WALT-BALANCE      PIC S9(11)V99 COMP-3.
002200*                                CURRENT BALANCE, 2 DECIMALS
002300         06  WK-C-WALT-CREATED-AT   PIC X(14).
002400*                                WALLET CREATION STAMP CCYYMMDDHHMMSS
002500         06  WK-C-WALT-UPDATED-AT   PIC X(14).
002600*                                LAST BALANCE CHANGE STAMP
002700         06  WK-C-WALT-VERSION      PIC 9(09).
002800*                                OPTIMISTIC CONCURRENCY COUNTER
002900         06  WK-C-WALT-CREATED-AT-R REDEFINES WK-C-WALT-CREATED-AT.
003000             08  WK-C-WALT-CRE-DATE  PIC 9(08).
003100             08  WK-C-WALT-CRE-TIME  PIC 9(06).
003200         06  FILLER                 PIC X(17).
