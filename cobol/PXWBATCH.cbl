000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWBATCH.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   09 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE PIX WALLET LEDGER.
001200*               READS THE DAY'S FIVE TRANSACTION DECKS, IN FIXED
001300*               ORDER - WALLET CREATIONS, DEPOSITS/WITHDRAWALS,
001400*               PIX KEY REGISTRATIONS, PIX TRANSFER REQUESTS, AND
001500*               WEBHOOK CONFIRM/REJECT EVENTS - CALLING THE
001600*               APPROPRIATE PXW*SV ROUTINE FOR EACH DECK RECORD.
001700*               A WALLET-TOTALS TABLE IS ACCUMULATED AS WE GO AND
001800*               PRINTED AS A PER-WALLET CONTROL-BREAK SUMMARY,
001900*               WITH A GRAND-TOTAL LINE, TO PXWSUMRY AT END OF
002000*               RUN. THIS JOB DOES NOT ITSELF MOVE ANY MONEY -
002100*               ALL BALANCE CHANGES ARE MADE BY THE CALLED
002200*               ROUTINES, EXACTLY AS IF THE REQUEST HAD ARRIVED
002300*               ON THE ON-LINE SERVICE.
002400*
002500*================================================================*
002600* HISTORY OF MODIFICATION:                                      *
002700*================================================================*
002800* TAG     DATE       DEV     DESCRIPTION                        *
002900* ------  ---------  ------  ------------------------------     *
003000* PXW0020 09/04/1991 RSAKOH  INITIAL VERSION - WALLET-CREATE AND *
003100*                    MOVEMENT DECKS ONLY                        *
003200* PXW0048 14/08/1997 TNGYWK  ADD PIX KEY AND PIX TRANSFER DECKS  *
003300*                    FOLLOWING ROLL-OUT OF PXWKEYSV/PXWXFRSV      *
003400* PXW0068 18/09/1998 TNGYWK  Y2K - WALLET-TOTALS REPORT HEADING   *
003500*                    DATE NOW 4-DIGIT CENTURY (ACCEPT ... FROM   *
003600*                    DATE YYYYMMDD, WAS 2-DIGIT YYMMDD)          *
003700* PXW0085 22/02/2001 RSAKOH  ADD WEBHOOK-EVENT DECK AND PIX-IN/   *
003800*                    PIX-REVERSAL TOTALS COLUMNS TO THE REPORT   *
003900* PXW0129 02/02/2009 ONGWL   REQ#17760 - WALLET-TOTALS TABLE NOW *
004000*                    BUILT WITH THE SAME INSERTION-SORT/SEARCH   *
004100*                    ALL TECHNIQUE AS PXWKEYSV, WAS A FLAT SCAN  *
004200* PXW0138 14/11/2013 RAJMK   REQ#23540 - CREATE-WALLET DECK NOW  *
004300*                    CARRIES PXT-CRWAL-INIT-BAL - OPENING BALANCE*
004400*                    WAS HARD-CODED ZERO, PXWWLSVC NOW HONOURS IT*
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF
005700                    UPSI-1 IS UPSI-SWITCH-1
005800                      ON  STATUS IS U1-ON
005900                      OFF STATUS IS U1-OFF
006000                    UPSI-2 IS UPSI-SWITCH-2
006100                      ON  STATUS IS U2-ON
006200                      OFF STATUS IS U2-OFF
006300                    UPSI-3 IS UPSI-SWITCH-3
006400                      ON  STATUS IS U3-ON
006500                      OFF STATUS IS U3-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PXTCRWAL ASSIGN TO DATABASE-PXTCRWAL
007000            ORGANIZATION      IS SEQUENTIAL
007100            ACCESS MODE       IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-CRWAL-FILE-STATUS.
007300
007400     SELECT PXTMVMT  ASSIGN TO DATABASE-PXTMVMT
007500            ORGANIZATION      IS SEQUENTIAL
007600            ACCESS MODE       IS SEQUENTIAL
007700            FILE STATUS       IS WK-C-MVMT-FILE-STATUS.
007800
007900     SELECT PXTREGKY ASSIGN TO DATABASE-PXTREGKY
008000            ORGANIZATION      IS SEQUENTIAL
008100            ACCESS MODE       IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-REGKY-FILE-STATUS.
008300
008400     SELECT PXTXFER  ASSIGN TO DATABASE-PXTXFER
008500            ORGANIZATION      IS SEQUENTIAL
008600            ACCESS MODE       IS SEQUENTIAL
008700            FILE STATUS       IS WK-C-XFER-FILE-STATUS.
008800
008900     SELECT PXTWHK   ASSIGN TO DATABASE-PXTWHK
009000            ORGANIZATION      IS SEQUENTIAL
009100            ACCESS MODE       IS SEQUENTIAL
009200            FILE STATUS       IS WK-C-WHK-FILE-STATUS.
009300
009400     SELECT PXSWALT  ASSIGN TO DATABASE-PXSWALT
009500            ORGANIZATION      IS INDEXED
009600            ACCESS MODE       IS DYNAMIC
009700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
009800            FILE STATUS       IS WK-C-FILE-STATUS.
009900
010000     SELECT PXSPIXT  ASSIGN TO DATABASE-PXSPIXT
010100            ORGANIZATION      IS INDEXED
010200            ACCESS MODE       IS DYNAMIC
010300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
010400            FILE STATUS       IS WK-C-PIXT-FILE-STATUS.
010500
010600     SELECT PXWSUMRY ASSIGN TO DATABASE-PXWSUMRY
010700            ORGANIZATION      IS SEQUENTIAL
010800            ACCESS MODE       IS SEQUENTIAL
010900            FILE STATUS       IS WK-C-SUMRY-FILE-STATUS.
011000 EJECT
011100***************
011200 DATA DIVISION.
011300***************
011400 FILE SECTION.
011500**************
011600*---------------------------------------------------------------*
011700* TRANSACTION-DECK RECORD LAYOUTS - PRIVATE TO THIS JOB, NOT     *
011800* SHARED COPYBOOKS. INPUT AMOUNTS ARE ZONED DISPLAY (NOT PACKED) *
011900* BECAUSE THE DECKS ARE KEYED/VERIFIED ON 80/96-COLUMN EQUIPMENT *
012000* DOWNSTREAM OF THIS JOB.                                       *
012100*---------------------------------------------------------------*
012200 FD  PXTCRWAL
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS PXT-CREATE-WALLET-REC.
012500 01  PXT-CREATE-WALLET-REC.
012600     05  PXT-CRWAL-WALLET-ID        PIC 9(09).
012700     05  PXT-CRWAL-USER-ID          PIC X(30).
012800     05  PXT-CRWAL-INIT-BAL         PIC S9(11)V99.
012900     05  FILLER                     PIC X(28).
013000
013100 FD  PXTMVMT
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS PXT-MOVEMENT-REC.
013400 01  PXT-MOVEMENT-REC.
013500     05  PXT-MVMT-OP-CODE           PIC X(01).
013600         88  PXT-MVMT-IS-DEPOSIT           VALUE "D".
013700         88  PXT-MVMT-IS-WITHDRAWAL        VALUE "W".
013800     05  PXT-MVMT-WALLET-ID         PIC 9(09).
013900     05  PXT-MVMT-AMOUNT            PIC S9(11)V99.
014000     05  FILLER                     PIC X(59).
014100
014200 FD  PXTREGKY
014300     LABEL RECORDS ARE OMITTED
014400     DATA RECORD IS PXT-REGISTER-KEY-REC.
014500 01  PXT-REGISTER-KEY-REC.
014600     05  PXT-REGKY-KEY-VALUE        PIC X(77).
014700     05  PXT-REGKY-KEY-TYPE         PIC X(06).
014800     05  PXT-REGKY-WALLET-ID        PIC 9(09).
014900     05  FILLER                     PIC X(08).
015000
015100 FD  PXTXFER
015200     LABEL RECORDS ARE OMITTED
015300     DATA RECORD IS PXT-TRANSFER-REC.
015400 01  PXT-TRANSFER-REC.
015500     05  PXT-XFER-FROM-WALLET       PIC 9(09).
015600     05  PXT-XFER-TO-PIX-KEY        PIC X(77).
015700     05  PXT-XFER-AMOUNT            PIC S9(11)V99.
015800     05  PXT-XFER-IDEMP-KEY         PIC X(64).
015900     05  PXT-XFER-WINDOW-MINS       PIC 9(05).
016000     05  FILLER                     PIC X(10).
016100
016200 FD  PXTWHK
016300     LABEL RECORDS ARE OMITTED
016400     DATA RECORD IS PXT-WEBHOOK-REC.
016500 01  PXT-WEBHOOK-REC.
016600     05  PXT-WHK-EVENT-ID           PIC X(64).
016700     05  PXT-WHK-END-TO-END-ID      PIC X(36).
016800     05  PXT-WHK-EVENT-TYPE         PIC X(09).
016900     05  PXT-WHK-OCCURRED-AT        PIC X(14).
017000     05  FILLER                     PIC X(07).
017100
017200 FD  PXSWALT
017300     LABEL RECORDS ARE OMITTED
017400     DATA RECORD IS WK-C-PXSWALT.
017500 01  WK-C-PXSWALT.
017600     COPY DDS-ALL-FORMATS OF PXSWALT.
017700 01  WK-C-PXSWALT-1.
017800     COPY PXSWALT.
017900
018000 FD  PXSPIXT
018100     LABEL RECORDS ARE OMITTED
018200     DATA RECORD IS WK-C-PXSPIXT.
018300 01  WK-C-PXSPIXT.
018400     COPY DDS-ALL-FORMATS OF PXSPIXT.
018500 01  WK-C-PXSPIXT-1.
018600     COPY PXSPIXT.
018700
018800 FD  PXWSUMRY
018900     LABEL RECORDS ARE OMITTED
019000     DATA RECORD IS WK-C-SUMRY-LINE.
019100 01  WK-C-SUMRY-LINE               PIC X(132).
019200
019300*************************
019400 WORKING-STORAGE SECTION.
019500*************************
019600 01  FILLER                          PIC X(24)        VALUE
019700     "** PROGRAM PXWBATCH **".
019800
019900* ------------------ PROGRAM WORKING STORAGE -------------------*
020000 01  WK-C-COMMON.
020100     COPY PXCMWS.
020200     COPY PXCMDT.
020300
020400 01  WK-C-CRWAL-FILE-STATUS           PIC X(02).
020500     88  WK-C-CRWAL-SUCCESSFUL                VALUE "00" "02".
020600     88  WK-C-CRWAL-AT-END                    VALUE "10".
020700 01  WK-C-MVMT-FILE-STATUS            PIC X(02).
020800     88  WK-C-MVMT-SUCCESSFUL                 VALUE "00" "02".
020900     88  WK-C-MVMT-AT-END                     VALUE "10".
021000 01  WK-C-REGKY-FILE-STATUS           PIC X(02).
021100     88  WK-C-REGKY-SUCCESSFUL                VALUE "00" "02".
021200     88  WK-C-REGKY-AT-END                    VALUE "10".
021300 01  WK-C-XFER-FILE-STATUS            PIC X(02).
021400     88  WK-C-XFER-SUCCESSFUL                 VALUE "00" "02".
021500     88  WK-C-XFER-AT-END                     VALUE "10".
021600 01  WK-C-WHK-FILE-STATUS             PIC X(02).
021700     88  WK-C-WHK-SUCCESSFUL                  VALUE "00" "02".
021800     88  WK-C-WHK-AT-END                      VALUE "10".
021900 01  WK-C-PIXT-FILE-STATUS            PIC X(02).
022000     88  WK-C-PIXT-SUCCESSFUL                 VALUE "00" "02".
022100 01  WK-C-SUMRY-FILE-STATUS           PIC X(02).
022200     88  WK-C-SUMRY-SUCCESSFUL                VALUE "00" "02".
022300
022400 01  WK-C-PROGRAM-SWITCHES.
022500     05  WK-C-DECK-EOF-SW            PIC X(01)  VALUE "N".
022600         88  WK-C-DECK-AT-EOF                 VALUE "Y".
022700     05  WK-C-WALT-EOF-SW            PIC X(01)  VALUE "N".
022800         88  WK-C-WALT-AT-EOF                 VALUE "Y".
022900     05  FILLER                      PIC X(10).
023000
023100*---------------------------------------------------------------*
023200* WALLET-TOTALS TABLE - BUILT BY A PRE-SCAN OF PXSWALT, THEN     *
023300* ADDED TO AS EACH DECK RECORD IS APPLIED. HELD ASCENDING ON THE *
023400* WALLET-ID FOR SEARCH ALL, SAME STYLE AS THE PIX-KEY-VALUE      *
023500* TABLE IN PXWKEYSV.                                             *
023600*---------------------------------------------------------------*
023700 01  WK-C-WALLET-TOTALS.
023800     05  WK-C-WT-COUNT                PIC S9(05) COMP-3
023900                                                   VALUE ZERO.
024000     05  WK-C-WT-ENTRY OCCURS 2000 TIMES
024100                 ASCENDING KEY IS WK-C-WT-WALLET-ID
024200                 INDEXED BY WK-C-WT-IDX.
024300         10  WK-C-WT-WALLET-ID        PIC 9(09).
024400         10  WK-C-WT-OPENING-BAL      PIC S9(11)V99 COMP-3.
024500         10  WK-C-WT-DEPOSITS         PIC S9(11)V99 COMP-3.
024600         10  WK-C-WT-WITHDRAWALS      PIC S9(11)V99 COMP-3.
024700         10  WK-C-WT-PIX-IN           PIC S9(11)V99 COMP-3.
024800         10  WK-C-WT-PIX-REVERSALS    PIC S9(11)V99 COMP-3.
024900         10  WK-C-WT-CLOSING-BAL      PIC S9(11)V99 COMP-3.
025000         10  FILLER                   PIC X(08).
025100 01  WK-C-WT-WORK-IDX                 PIC S9(05) COMP-3.
025200
025300 01  WK-C-GRAND-TOTALS.
025400     05  WK-C-GT-OPENING-BAL          PIC S9(13)V99 COMP-3
025500                                                   VALUE ZERO.
025600     05  WK-C-GT-DEPOSITS             PIC S9(13)V99 COMP-3
025700                                                   VALUE ZERO.
025800     05  WK-C-GT-WITHDRAWALS          PIC S9(13)V99 COMP-3
025900                                                   VALUE ZERO.
026000     05  WK-C-GT-PIX-IN                PIC S9(13)V99 COMP-3
026100                                                   VALUE ZERO.
026200     05  WK-C-GT-PIX-REVERSALS         PIC S9(13)V99 COMP-3
026300                                                   VALUE ZERO.
026400     05  WK-C-GT-CLOSING-BAL           PIC S9(13)V99 COMP-3
026500                                                   VALUE ZERO.
026600     05  FILLER                        PIC X(10).
026700
026800* HEADING/DETAIL/TOTAL PRINT LINES FOR PXWSUMRY.                 *
026900 01  WK-C-HEAD-LINE-1.
027000     05  FILLER                     PIC X(20) VALUE
027100         "PXWBATCH - PIX WALLET LEDGER - DAILY SUMMARY".
027200     05  FILLER                     PIC X(10) VALUE "RUN DATE ".
027300     05  WK-C-HEAD-RUN-DATE         PIC 9(08).
027400     05  FILLER                     PIC X(94) VALUE SPACES.
027500 01  WK-C-HEAD-LINE-1-R REDEFINES WK-C-HEAD-LINE-1
027600                                    PIC X(132).
027700
027800 01  WK-C-HEAD-LINE-2.
027900     05  FILLER                     PIC X(10) VALUE "WALLET-ID".
028000     05  FILLER                     PIC X(15) VALUE "OPENING BAL".
028100     05  FILLER                     PIC X(15) VALUE "DEPOSITS".
028200     05  FILLER                     PIC X(15) VALUE "WITHDRAWALS".
028300     05  FILLER                     PIC X(15) VALUE "PIX IN".
028400     05  FILLER                     PIC X(15) VALUE "PIX REVERSALS".
028500     05  FILLER                     PIC X(15) VALUE "CLOSING BAL".
028600     05  FILLER                     PIC X(32) VALUE SPACES.
028700 01  WK-C-HEAD-LINE-2-R REDEFINES WK-C-HEAD-LINE-2
028800                                    PIC X(132).
028900
029000 01  WK-C-DETAIL-LINE.
029100     05  WK-C-DET-WALLET-ID         PIC ZZZZZZZZ9.
029200     05  FILLER                     PIC X(03) VALUE SPACES.
029300     05  WK-C-DET-OPENING-BAL       PIC -ZZZZZZZZZZ9.99.
029400     05  FILLER                     PIC X(03) VALUE SPACES.
029500     05  WK-C-DET-DEPOSITS          PIC -ZZZZZZZZZZ9.99.
029600     05  FILLER                     PIC X(03) VALUE SPACES.
029700     05  WK-C-DET-WITHDRAWALS       PIC -ZZZZZZZZZZ9.99.
029800     05  FILLER                     PIC X(03) VALUE SPACES.
029900     05  WK-C-DET-PIX-IN            PIC -ZZZZZZZZZZ9.99.
030000     05  FILLER                     PIC X(03) VALUE SPACES.
030100     05  WK-C-DET-PIX-REVERSALS     PIC -ZZZZZZZZZZ9.99.
030200     05  FILLER                     PIC X(03) VALUE SPACES.
030300     05  WK-C-DET-CLOSING-BAL       PIC -ZZZZZZZZZZ9.99.
030400     05  FILLER                     PIC X(08) VALUE SPACES.
030500 01  WK-C-DETAIL-LINE-R REDEFINES WK-C-DETAIL-LINE
030600                                    PIC X(132).
030700
030800 01  WK-C-TOTAL-LINE.
030900     05  FILLER                     PIC X(09) VALUE "GRAND TOT".
031000     05  FILLER                     PIC X(03) VALUE SPACES.
031100     05  WK-C-TOT-OPENING-BAL       PIC -ZZZZZZZZZZZ9.99.
031200     05  FILLER                     PIC X(01) VALUE SPACES.
031300     05  WK-C-TOT-DEPOSITS          PIC -ZZZZZZZZZZZ9.99.
031400     05  FILLER                     PIC X(01) VALUE SPACES.
031500     05  WK-C-TOT-WITHDRAWALS       PIC -ZZZZZZZZZZZ9.99.
031600     05  FILLER                     PIC X(01) VALUE SPACES.
031700     05  WK-C-TOT-PIX-IN            PIC -ZZZZZZZZZZZ9.99.
031800     05  FILLER                     PIC X(01) VALUE SPACES.
031900     05  WK-C-TOT-PIX-REVERSALS     PIC -ZZZZZZZZZZZ9.99.
032000     05  FILLER                     PIC X(01) VALUE SPACES.
032100     05  WK-C-TOT-CLOSING-BAL       PIC -ZZZZZZZZZZZ9.99.
032200     05  FILLER                     PIC X(07) VALUE SPACES.
032300 01  WK-C-TOTAL-LINE-R REDEFINES WK-C-TOTAL-LINE
032400                                    PIC X(132).
032500
032600* ----- PARAMETER AREAS FOR THE CALLED SERVICE ROUTINES -------*
032700 COPY WLSVC.
032800 COPY KEYSV.
032900 COPY XFRSV.
033000 COPY WHKSV.
033100 EJECT
033200***************
033300 PROCEDURE DIVISION.
033400***************
033500 MAIN-MODULE.
033600     PERFORM A001-START-PROGRAM-ROUTINE
033700        THRU A999-START-PROGRAM-ROUTINE-EX.
033800     GOBACK.
033900*---------------------------------------------------------------*
034000 A001-START-PROGRAM-ROUTINE.
034100*---------------------------------------------------------------*
034200     SET  UPSI-SWITCH-2 TO OFF.
034300     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
034400     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
034500     MOVE WK-C-TODAY-DATE-8   TO WK-C-STAMP-DATE-8.
034600     MOVE WK-C-TODAY-TIME-6   TO WK-C-STAMP-TIME-6.
034700     MOVE WK-C-TODAY-DATE-8   TO WK-C-HEAD-RUN-DATE.
034800
034900     PERFORM C100-BUILD-WALLET-TOTALS-TABLE
035000        THRU C199-BUILD-WALLET-TOTALS-TABLE-EX.
035100
035200     OPEN INPUT PXTCRWAL PXTMVMT PXTREGKY PXTXFER PXTWHK.
035300     IF  NOT WK-C-CRWAL-SUCCESSFUL OR NOT WK-C-MVMT-SUCCESSFUL
035400         OR NOT WK-C-REGKY-SUCCESSFUL OR NOT WK-C-XFER-SUCCESSFUL
035500         OR NOT WK-C-WHK-SUCCESSFUL
035600         DISPLAY "PXWBATCH - OPEN FILE ERROR ON A DECK FILE"
035700         GO TO Y900-ABNORMAL-TERMINATION.
035800
035900     OPEN OUTPUT PXWSUMRY.
036000     IF  NOT WK-C-SUMRY-SUCCESSFUL
036100         DISPLAY "PXWBATCH - OPEN FILE ERROR - PXWSUMRY"
036200         GO TO Y900-ABNORMAL-TERMINATION.
036300
036400     PERFORM B100-PROCESS-CREATE-WALLET-DECK
036500        THRU B199-PROCESS-CREATE-WALLET-DECK-EX.
036600     PERFORM B200-PROCESS-MOVEMENT-DECK
036700        THRU B299-PROCESS-MOVEMENT-DECK-EX.
036800     PERFORM B300-PROCESS-REGISTER-KEY-DECK
036900        THRU B399-PROCESS-REGISTER-KEY-DECK-EX.
037000     PERFORM B400-PROCESS-TRANSFER-DECK
037100        THRU B499-PROCESS-TRANSFER-DECK-EX.
037200     PERFORM B500-PROCESS-WEBHOOK-DECK
037300        THRU B599-PROCESS-WEBHOOK-DECK-EX.
037400
037500     CLOSE PXTCRWAL PXTMVMT PXTREGKY PXTXFER PXTWHK.
037600
037700     PERFORM C400-PRINT-CONTROL-BREAK-REPORT
037800        THRU C499-PRINT-CONTROL-BREAK-REPORT-EX.
037900
038000     CLOSE PXWSUMRY.
038100 A999-START-PROGRAM-ROUTINE-EX.
038200     EXIT.
038300*---------------------------------------------------------------*
038400*  PRE-SCAN PXSWALT FOR WALLETS ALREADY ON FILE BEFORE TODAY'S  *
038500*  DECKS ARE APPLIED, SO "OPENING BALANCE" MEANS WHAT IT SAYS.  *
038600*---------------------------------------------------------------*
038700 C100-BUILD-WALLET-TOTALS-TABLE.
038800*---------------------------------------------------------------*
038900     MOVE ZERO TO WK-C-WT-COUNT.
039000     OPEN INPUT PXSWALT.
039100     IF  NOT WK-C-SUCCESSFUL
039200         DISPLAY "PXWBATCH - OPEN FILE ERROR - PXSWALT"
039300         GO TO C199-BUILD-WALLET-TOTALS-TABLE-EX.
039400
039500     MOVE "N" TO WK-C-WALT-EOF-SW.
039600     PERFORM C200-READ-WALLET-NEXT.
039700     PERFORM C300-LOAD-WALLET-ENTRY
039800        UNTIL WK-C-WALT-AT-EOF.
039900
040000     CLOSE PXSWALT.
040100 C199-BUILD-WALLET-TOTALS-TABLE-EX.
040200     EXIT.
040300*---------------------------------------------------------------*
040400 C200-READ-WALLET-NEXT.
040500*---------------------------------------------------------------*
040600     READ PXSWALT NEXT RECORD
040700          AT END MOVE "Y" TO WK-C-WALT-EOF-SW.
040800 C200-READ-WALLET-NEXT-EX.
040900     EXIT.
041000*---------------------------------------------------------------*
041100 C300-LOAD-WALLET-ENTRY.
041200*---------------------------------------------------------------*
041300     ADD  1 TO WK-C-WT-COUNT.
041400     MOVE WK-C-WT-COUNT TO WK-C-WT-WORK-IDX.
041500
041600     PERFORM E600-SHIFT-TOTALS-UP
041700        THRU E699-SHIFT-TOTALS-UP-EX
041800        UNTIL WK-C-WT-WORK-IDX = 1
041900           OR WK-C-WALT-WALLET-ID NOT <
042000              WK-C-WT-WALLET-ID (WK-C-WT-WORK-IDX - 1).
042100
042200     MOVE WK-C-WALT-WALLET-ID TO WK-C-WT-WALLET-ID (WK-C-WT-WORK-IDX).
042300     MOVE WK-C-WALT-BALANCE   TO WK-C-WT-OPENING-BAL (WK-C-WT-WORK-IDX).
042400     MOVE ZERO TO WK-C-WT-DEPOSITS      (WK-C-WT-WORK-IDX).
042500     MOVE ZERO TO WK-C-WT-WITHDRAWALS   (WK-C-WT-WORK-IDX).
042600     MOVE ZERO TO WK-C-WT-PIX-IN        (WK-C-WT-WORK-IDX).
042700     MOVE ZERO TO WK-C-WT-PIX-REVERSALS (WK-C-WT-WORK-IDX).
042800     MOVE ZERO TO WK-C-WT-CLOSING-BAL   (WK-C-WT-WORK-IDX).
042900
043000     PERFORM C200-READ-WALLET-NEXT.
043100 C300-LOAD-WALLET-ENTRY-EX.
043200     EXIT.
043300*---------------------------------------------------------------*
043400 E600-SHIFT-TOTALS-UP.
043500*---------------------------------------------------------------*
043600     MOVE WK-C-WT-WALLET-ID     (WK-C-WT-WORK-IDX - 1)
043700                         TO WK-C-WT-WALLET-ID     (WK-C-WT-WORK-IDX).
043800     MOVE WK-C-WT-OPENING-BAL   (WK-C-WT-WORK-IDX - 1)
043900                         TO WK-C-WT-OPENING-BAL   (WK-C-WT-WORK-IDX).
044000     MOVE WK-C-WT-DEPOSITS      (WK-C-WT-WORK-IDX - 1)
044100                         TO WK-C-WT-DEPOSITS      (WK-C-WT-WORK-IDX).
044200     MOVE WK-C-WT-WITHDRAWALS   (WK-C-WT-WORK-IDX - 1)
044300                         TO WK-C-WT-WITHDRAWALS   (WK-C-WT-WORK-IDX).
044400     MOVE WK-C-WT-PIX-IN        (WK-C-WT-WORK-IDX - 1)
044500                         TO WK-C-WT-PIX-IN        (WK-C-WT-WORK-IDX).
044600     MOVE WK-C-WT-PIX-REVERSALS (WK-C-WT-WORK-IDX - 1)
044700                         TO WK-C-WT-PIX-REVERSALS (WK-C-WT-WORK-IDX).
044800     MOVE WK-C-WT-CLOSING-BAL   (WK-C-WT-WORK-IDX - 1)
044900                         TO WK-C-WT-CLOSING-BAL   (WK-C-WT-WORK-IDX).
045000     SUBTRACT 1 FROM WK-C-WT-WORK-IDX.
045100 E699-SHIFT-TOTALS-UP-EX.
045200     EXIT.
045300*---------------------------------------------------------------*
045400*  IF THE WALLET IS NOT YET IN THE TABLE (BRAND-NEW THIS RUN),  *
045500*  INSERT IT WITH A ZERO OPENING BALANCE USING THE SAME SHIFT   *
045600*  LOGIC AS C300 ABOVE.                                        *
045700*---------------------------------------------------------------*
045800 E700-INSERT-NEW-WALLET-ENTRY.
045900*---------------------------------------------------------------*
046000     ADD  1 TO WK-C-WT-COUNT.
046100     MOVE WK-C-WT-COUNT TO WK-C-WT-WORK-IDX.
046200
046300     PERFORM E600-SHIFT-TOTALS-UP
046400        THRU E699-SHIFT-TOTALS-UP-EX
046500        UNTIL WK-C-WT-WORK-IDX = 1
046600           OR PXT-CRWAL-WALLET-ID NOT <
046700              WK-C-WT-WALLET-ID (WK-C-WT-WORK-IDX - 1).
046800
046900     MOVE PXT-CRWAL-WALLET-ID TO WK-C-WT-WALLET-ID (WK-C-WT-WORK-IDX).
047000     MOVE WK-C-WLSVC-BALANCE  TO WK-C-WT-OPENING-BAL (WK-C-WT-WORK-IDX).
047100     MOVE ZERO TO WK-C-WT-DEPOSITS      (WK-C-WT-WORK-IDX).
047200     MOVE ZERO TO WK-C-WT-WITHDRAWALS   (WK-C-WT-WORK-IDX).
047300     MOVE ZERO TO WK-C-WT-PIX-IN        (WK-C-WT-WORK-IDX).
047400     MOVE ZERO TO WK-C-WT-PIX-REVERSALS (WK-C-WT-WORK-IDX).
047500     MOVE ZERO TO WK-C-WT-CLOSING-BAL   (WK-C-WT-WORK-IDX).
047600 E799-INSERT-NEW-WALLET-ENTRY-EX.
047700     EXIT.
047800*---------------------------------------------------------------*
047900 B100-PROCESS-CREATE-WALLET-DECK.
048000*---------------------------------------------------------------*
048100     MOVE "N" TO WK-C-DECK-EOF-SW.
048200     PERFORM D100-READ-CREATE-WALLET-NEXT.
048300     PERFORM D200-APPLY-CREATE-WALLET
048400        UNTIL WK-C-DECK-AT-EOF.
048500 B199-PROCESS-CREATE-WALLET-DECK-EX.
048600     EXIT.
048700*---------------------------------------------------------------*
048800 D100-READ-CREATE-WALLET-NEXT.
048900*---------------------------------------------------------------*
049000     READ PXTCRWAL AT END MOVE "Y" TO WK-C-DECK-EOF-SW.
049100 D100-READ-CREATE-WALLET-NEXT-EX.
049200     EXIT.
049300*---------------------------------------------------------------*
049400 D200-APPLY-CREATE-WALLET.
049500*---------------------------------------------------------------*
049600     MOVE "CREATE"               TO WK-C-WLSVC-FUNCTION.
049700     MOVE PXT-CRWAL-WALLET-ID    TO WK-C-WLSVC-WALLET-ID.
049800     MOVE PXT-CRWAL-USER-ID      TO WK-C-WLSVC-USER-ID.
049900     MOVE PXT-CRWAL-INIT-BAL     TO WK-C-WLSVC-AMOUNT.
050000     CALL "PXWWLSVC" USING WK-C-WLSVC-RECORD.
050100
050200     IF  WK-C-WLSVC-NO-ERROR
050300         PERFORM E700-INSERT-NEW-WALLET-ENTRY
050400            THRU E799-INSERT-NEW-WALLET-ENTRY-EX
050500     ELSE
050600         DISPLAY "PXWBATCH - CREATE-WALLET REJECTED - WALLET "
050700                 PXT-CRWAL-WALLET-ID " - " WK-C-WLSVC-ERROR-CD
050800     END-IF.
050900
051000     PERFORM D100-READ-CREATE-WALLET-NEXT.
051100 D200-APPLY-CREATE-WALLET-EX.
051200     EXIT.
051300*---------------------------------------------------------------*
051400 B200-PROCESS-MOVEMENT-DECK.
051500*---------------------------------------------------------------*
051600     MOVE "N" TO WK-C-DECK-EOF-SW.
051700     PERFORM D300-READ-MOVEMENT-NEXT.
051800     PERFORM D400-APPLY-MOVEMENT
051900        UNTIL WK-C-DECK-AT-EOF.
052000 B299-PROCESS-MOVEMENT-DECK-EX.
052100     EXIT.
052200*---------------------------------------------------------------*
052300 D300-READ-MOVEMENT-NEXT.
052400*---------------------------------------------------------------*
052500     READ PXTMVMT AT END MOVE "Y" TO WK-C-DECK-EOF-SW.
052600 D300-READ-MOVEMENT-NEXT-EX.
052700     EXIT.
052800*---------------------------------------------------------------*
052900 D400-APPLY-MOVEMENT.
053000*---------------------------------------------------------------*
053100     IF  PXT-MVMT-IS-DEPOSIT
053200         MOVE "DEPOSIT"  TO WK-C-WLSVC-FUNCTION
053300     ELSE
053400         MOVE "WITHDRAW" TO WK-C-WLSVC-FUNCTION
053500     END-IF.
053600     MOVE PXT-MVMT-WALLET-ID     TO WK-C-WLSVC-WALLET-ID.
053700     MOVE PXT-MVMT-AMOUNT        TO WK-C-WLSVC-AMOUNT.
053800     CALL "PXWWLSVC" USING WK-C-WLSVC-RECORD.
053900
054000     IF  WK-C-WLSVC-NO-ERROR
054100         SEARCH ALL WK-C-WT-ENTRY
054200             WHEN WK-C-WT-WALLET-ID (WK-C-WT-IDX) =
054300                  PXT-MVMT-WALLET-ID
054400                 IF  PXT-MVMT-IS-DEPOSIT
054500                     ADD PXT-MVMT-AMOUNT TO
054600                         WK-C-WT-DEPOSITS (WK-C-WT-IDX)
054700                 ELSE
054800                     ADD PXT-MVMT-AMOUNT TO
054900                         WK-C-WT-WITHDRAWALS (WK-C-WT-IDX)
055000                 END-IF
055100         END-SEARCH
055200     ELSE
055300         DISPLAY "PXWBATCH - MOVEMENT REJECTED - WALLET "
055400                 PXT-MVMT-WALLET-ID " - " WK-C-WLSVC-ERROR-CD
055500     END-IF.
055600
055700     PERFORM D300-READ-MOVEMENT-NEXT.
055800 D400-APPLY-MOVEMENT-EX.
055900     EXIT.
056000*---------------------------------------------------------------*
056100 B300-PROCESS-REGISTER-KEY-DECK.
056200*---------------------------------------------------------------*
056300     MOVE "N" TO WK-C-DECK-EOF-SW.
056400     PERFORM D500-READ-REGISTER-KEY-NEXT.
056500     PERFORM D600-APPLY-REGISTER-KEY
056600        UNTIL WK-C-DECK-AT-EOF.
056700 B399-PROCESS-REGISTER-KEY-DECK-EX.
056800     EXIT.
056900*---------------------------------------------------------------*
057000 D500-READ-REGISTER-KEY-NEXT.
057100*---------------------------------------------------------------*
057200     READ PXTREGKY AT END MOVE "Y" TO WK-C-DECK-EOF-SW.
057300 D500-READ-REGISTER-KEY-NEXT-EX.
057400     EXIT.
057500*---------------------------------------------------------------*
057600 D600-APPLY-REGISTER-KEY.
057700*---------------------------------------------------------------*
057800     MOVE "REGISTER"             TO WK-C-KEYSV-FUNCTION.
057900     MOVE PXT-REGKY-KEY-VALUE    TO WK-C-KEYSV-KEY-VALUE.
058000     MOVE PXT-REGKY-KEY-TYPE     TO WK-C-KEYSV-KEY-TYPE.
058100     MOVE PXT-REGKY-WALLET-ID    TO WK-C-KEYSV-WALLET-ID.
058200     CALL "PXWKEYSV" USING WK-C-KEYSV-RECORD.
058300
058400     IF  NOT WK-C-KEYSV-NO-ERROR
058500         DISPLAY "PXWBATCH - REGISTER-KEY REJECTED - WALLET "
058600                 PXT-REGKY-WALLET-ID " - " WK-C-KEYSV-ERROR-CD
058700     END-IF.
058800
058900     PERFORM D500-READ-REGISTER-KEY-NEXT.
059000 D600-APPLY-REGISTER-KEY-EX.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 B400-PROCESS-TRANSFER-DECK.
059400*---------------------------------------------------------------*
059500     MOVE "N" TO WK-C-DECK-EOF-SW.
059600     PERFORM E100-READ-TRANSFER-NEXT.
059700     PERFORM E200-APPLY-TRANSFER
059800        UNTIL WK-C-DECK-AT-EOF.
059900 B499-PROCESS-TRANSFER-DECK-EX.
060000     EXIT.
060100*---------------------------------------------------------------*
060200 E100-READ-TRANSFER-NEXT.
060300*---------------------------------------------------------------*
060400     READ PXTXFER AT END MOVE "Y" TO WK-C-DECK-EOF-SW.
060500 E100-READ-TRANSFER-NEXT-EX.
060600     EXIT.
060700*---------------------------------------------------------------*
060800*  THE DEBIT THIS CALL MAKES TO PXT-XFER-FROM-WALLET IS NOT     *
060900*  BROKEN OUT AS ITS OWN REPORT COLUMN - IT SHOWS UP IN THAT    *
061000*  WALLET'S CLOSING BALANCE, WHICH THIS JOB RE-READS DIRECT     *
061100*  FROM PXSWALT AT REPORT TIME RATHER THAN ACCUMULATING IT.     *
061200*---------------------------------------------------------------*
061300 E200-APPLY-TRANSFER.
061400*---------------------------------------------------------------*
061500     MOVE PXT-XFER-FROM-WALLET   TO WK-C-XFRSV-FROM-WALLET.
061600     MOVE PXT-XFER-TO-PIX-KEY    TO WK-C-XFRSV-TO-PIX-KEY.
061700     MOVE PXT-XFER-AMOUNT        TO WK-C-XFRSV-AMOUNT.
061800     MOVE PXT-XFER-IDEMP-KEY     TO WK-C-XFRSV-IDEMP-KEY.
061900     MOVE PXT-XFER-WINDOW-MINS   TO WK-C-XFRSV-WINDOW-MINS.
062000     CALL "PXWXFRSV" USING WK-C-XFRSV-RECORD.
062100
062200     IF  NOT WK-C-XFRSV-NO-ERROR
062300         DISPLAY "PXWBATCH - TRANSFER REJECTED - FROM WALLET "
062400                 PXT-XFER-FROM-WALLET " - " WK-C-XFRSV-ERROR-CD
062500     END-IF.
062600
062700     PERFORM E100-READ-TRANSFER-NEXT.
062800 E200-APPLY-TRANSFER-EX.
062900     EXIT.
063000*---------------------------------------------------------------*
063100 B500-PROCESS-WEBHOOK-DECK.
063200*---------------------------------------------------------------*
063300     MOVE "N" TO WK-C-DECK-EOF-SW.
063400     PERFORM E300-READ-WEBHOOK-NEXT.
063500     PERFORM E400-APPLY-WEBHOOK
063600        UNTIL WK-C-DECK-AT-EOF.
063700 B599-PROCESS-WEBHOOK-DECK-EX.
063800     EXIT.
063900*---------------------------------------------------------------*
064000 E300-READ-WEBHOOK-NEXT.
064100*---------------------------------------------------------------*
064200     READ PXTWHK AT END MOVE "Y" TO WK-C-DECK-EOF-SW.
064300 E300-READ-WEBHOOK-NEXT-EX.
064400     EXIT.
064500*---------------------------------------------------------------*
064600*  AFTER A SUCCESSFUL WEBHOOK APPLY, RE-READ THE TRANSACTION TO  *
064700*  LEARN WHICH WALLET WAS CREDITED AND HOW MUCH - WK-C-WHKSV-    *
064800*  RECORD CARRIES NO AMOUNT, ONLY EVENT IDENTITY.               *
064900*---------------------------------------------------------------*
065000 E400-APPLY-WEBHOOK.
065100*---------------------------------------------------------------*
065200     MOVE PXT-WHK-EVENT-ID       TO WK-C-WHKSV-EVENT-ID.
065300     MOVE PXT-WHK-END-TO-END-ID  TO WK-C-WHKSV-END-TO-END-ID.
065400     MOVE PXT-WHK-EVENT-TYPE     TO WK-C-WHKSV-EVENT-TYPE.
065500     MOVE PXT-WHK-OCCURRED-AT    TO WK-C-WHKSV-OCCURRED-AT.
065600     CALL "PXWWHKSV" USING WK-C-WHKSV-RECORD.
065700
065800     IF  WK-C-WHKSV-APPLIED
065900         OPEN INPUT PXSPIXT
066000         MOVE PXT-WHK-END-TO-END-ID TO WK-C-PIXT-END-TO-END-ID
066100         READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY
066200         CLOSE PXSPIXT
066300         IF  WK-C-PIXT-SUCCESSFUL
066400             PERFORM E500-POST-WEBHOOK-TOTAL
066500                THRU E599-POST-WEBHOOK-TOTAL-EX
066600         END-IF
066700     ELSE
066800         DISPLAY "PXWBATCH - WEBHOOK NOT APPLIED - EVENT "
066900                 PXT-WHK-EVENT-ID " - " WK-C-WHKSV-RESULT
067000     END-IF.
067100
067200     PERFORM E300-READ-WEBHOOK-NEXT.
067300 E400-APPLY-WEBHOOK-EX.
067400     EXIT.
067500*---------------------------------------------------------------*
067600 E500-POST-WEBHOOK-TOTAL.
067700*---------------------------------------------------------------*
067800     IF  WK-C-PIXT-CONFIRMED
067900         SEARCH ALL WK-C-WT-ENTRY
068000             WHEN WK-C-WT-WALLET-ID (WK-C-WT-IDX) =
068100                  WK-C-PIXT-TO-WALLET-ID
068200                 ADD WK-C-PIXT-AMOUNT TO
068300                     WK-C-WT-PIX-IN (WK-C-WT-IDX)
068400         END-SEARCH
068500     ELSE
068600         SEARCH ALL WK-C-WT-ENTRY
068700             WHEN WK-C-WT-WALLET-ID (WK-C-WT-IDX) =
068800                  WK-C-PIXT-FROM-WALLET-ID
068900                 ADD WK-C-PIXT-AMOUNT TO
069000                     WK-C-WT-PIX-REVERSALS (WK-C-WT-IDX)
069100         END-SEARCH
069200     END-IF.
069300 E599-POST-WEBHOOK-TOTAL-EX.
069400     EXIT.
069500*---------------------------------------------------------------*
069600*  END-OF-RUN CONTROL-BREAK PRINT - ONE LINE PER WALLET IN THE  *
069700*  TABLE, RE-READING PXSWALT FOR THE FINAL (CLOSING) BALANCE,   *
069800*  PLUS A GRAND-TOTAL LINE ACROSS ALL WALLETS.                  *
069900*---------------------------------------------------------------*
070000 C400-PRINT-CONTROL-BREAK-REPORT.
070100*---------------------------------------------------------------*
070200     MOVE WK-C-HEAD-LINE-1-R TO WK-C-SUMRY-LINE.
070300     WRITE WK-C-SUMRY-LINE.
070400     MOVE WK-C-HEAD-LINE-2-R TO WK-C-SUMRY-LINE.
070500     WRITE WK-C-SUMRY-LINE.
070600
070700     OPEN INPUT PXSWALT.
070800
070900     PERFORM E800-PRINT-ONE-WALLET-LINE
071000        THRU E899-PRINT-ONE-WALLET-LINE-EX
071100        VARYING WK-C-WT-IDX FROM 1 BY 1
071200        UNTIL WK-C-WT-IDX > WK-C-WT-COUNT.
071300
071400     CLOSE PXSWALT.
071500
071600     MOVE WK-C-GT-OPENING-BAL    TO WK-C-TOT-OPENING-BAL.
071700     MOVE WK-C-GT-DEPOSITS       TO WK-C-TOT-DEPOSITS.
071800     MOVE WK-C-GT-WITHDRAWALS    TO WK-C-TOT-WITHDRAWALS.
071900     MOVE WK-C-GT-PIX-IN         TO WK-C-TOT-PIX-IN.
072000     MOVE WK-C-GT-PIX-REVERSALS  TO WK-C-TOT-PIX-REVERSALS.
072100     MOVE WK-C-GT-CLOSING-BAL    TO WK-C-TOT-CLOSING-BAL.
072200     MOVE WK-C-TOTAL-LINE-R      TO WK-C-SUMRY-LINE.
072300     WRITE WK-C-SUMRY-LINE.
072400 C499-PRINT-CONTROL-BREAK-REPORT-EX.
072500     EXIT.
072600*---------------------------------------------------------------*
072700 E800-PRINT-ONE-WALLET-LINE.
072800*---------------------------------------------------------------*
072900     MOVE WK-C-WT-WALLET-ID (WK-C-WT-IDX)   TO WK-C-WALT-WALLET-ID.
073000     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
073100     IF  WK-C-SUCCESSFUL
073200         MOVE WK-C-WALT-BALANCE TO WK-C-WT-CLOSING-BAL (WK-C-WT-IDX)
073300     ELSE
073400         MOVE WK-C-WT-OPENING-BAL (WK-C-WT-IDX)
073500           TO WK-C-WT-CLOSING-BAL (WK-C-WT-IDX)
073600     END-IF.
073700
073800     MOVE WK-C-WT-WALLET-ID      (WK-C-WT-IDX) TO WK-C-DET-WALLET-ID.
073900     MOVE WK-C-WT-OPENING-BAL    (WK-C-WT-IDX) TO WK-C-DET-OPENING-BAL.
074000     MOVE WK-C-WT-DEPOSITS       (WK-C-WT-IDX) TO WK-C-DET-DEPOSITS.
074100     MOVE WK-C-WT-WITHDRAWALS    (WK-C-WT-IDX) TO WK-C-DET-WITHDRAWALS.
074200     MOVE WK-C-WT-PIX-IN         (WK-C-WT-IDX) TO WK-C-DET-PIX-IN.
074300     MOVE WK-C-WT-PIX-REVERSALS  (WK-C-WT-IDX) TO WK-C-DET-PIX-REVERSALS.
074400     MOVE WK-C-WT-CLOSING-BAL    (WK-C-WT-IDX) TO WK-C-DET-CLOSING-BAL.
074500     MOVE WK-C-DETAIL-LINE-R     TO WK-C-SUMRY-LINE.
074600     WRITE WK-C-SUMRY-LINE.
074700
074800     ADD  WK-C-WT-OPENING-BAL    (WK-C-WT-IDX) TO WK-C-GT-OPENING-BAL.
074900     ADD  WK-C-WT-DEPOSITS       (WK-C-WT-IDX) TO WK-C-GT-DEPOSITS.
075000     ADD  WK-C-WT-WITHDRAWALS    (WK-C-WT-IDX) TO WK-C-GT-WITHDRAWALS.
075100     ADD  WK-C-WT-PIX-IN         (WK-C-WT-IDX) TO WK-C-GT-PIX-IN.
075200     ADD  WK-C-WT-PIX-REVERSALS  (WK-C-WT-IDX) TO WK-C-GT-PIX-REVERSALS.
075300     ADD  WK-C-WT-CLOSING-BAL    (WK-C-WT-IDX) TO WK-C-GT-CLOSING-BAL.
075400 E899-PRINT-ONE-WALLET-LINE-EX.
075500     EXIT.
075600*---------------------------------------------------------------*
075700*                   PROGRAM SUBROUTINE                         *
075800*---------------------------------------------------------------*
075900 Y900-ABNORMAL-TERMINATION.
076000     SET  UPSI-SWITCH-2 TO ON.
076100     GOBACK.
076200
076300******************************************************************
076400************** END OF PROGRAM SOURCE -  PXWBATCH ****************
076500******************************************************************
