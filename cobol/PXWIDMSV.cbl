000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWIDMSV.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STORE AND LOOK UP THE
001200*               IDEMPOTENCY KEY RESPONSE CACHE (PXSIDEM). A CALLER
001300*               THAT SUPPLIES A REQUEST IDEMPOTENCY KEY ALREADY
001400*               SEEN GETS BACK THE ORIGINAL STORED RESPONSE, SO
001500*               THE UNDERLYING DEBIT/CREDIT LOGIC RUNS AT MOST
001600*               ONCE PER KEY.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                      *
002000*================================================================*
002100* TAG     DATE       DEV     DESCRIPTION                        *
002200* ------  ---------  ------  ------------------------------     *
002300* PXW0014 18/03/1991 RSAKOH  INITIAL VERSION                    *
002400* PXW0029 05/11/1993 RSAKOH  ADD STORE-RESPONSE COLLISION CHECK  *
002500*                    (FILE STATUS 22) FOR CONCURRENT RETRIES    *
002600* PXW0052 21/09/1998 TNGYWK  Y2K - CREATED-AT STAMP NOW 4-DIGIT  *
002700*                    CENTURY (CCYYMMDDHHMMSS), WAS YYMMDDHHMMSS  *
002800* PXW0088 14/02/2004 LIMSF   REQ#8827 - DISPLAY FILE STATUS ON   *
002900*                    STORE COLLISION FOR PROD SUPPORT TRACING   *
003000* PXW0131 19/06/2011 ONGWL   REQ#20114 - LOOKUP NO LONGER ABENDS *
003100*                    WHEN PXSIDEM IS EMPTY AT MONTH-END RESTART  *
003200* PXW0137 05/03/2012 ONGWL   REQ#22018 - A000 WAS NOT REFRESHING  *
003300*                    WK-C-STAMP-14 BEFORE STORE - CREATED-AT WAS  *
003400*                    BEING WRITTEN FROM A STALE VALUE             *
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PXSIDEM ASSIGN TO DATABASE-PXSIDEM
004800            ORGANIZATION      IS INDEXED
004900            ACCESS MODE       IS DYNAMIC
005000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  PXSIDEM
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS WK-C-PXSIDEM.
006100 01  WK-C-PXSIDEM.
006200     COPY DDS-ALL-FORMATS OF PXSIDEM.
006300 01  WK-C-PXSIDEM-1.
006400     COPY PXSIDEM.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM PXWIDMSV **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY PXCMWS.
007500     COPY PXCMDT.
007600
007700 01  WK-C-RETRY-COUNT                PIC S9(03) COMP-3 VALUE ZERO.
007800
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200 COPY IDMSV.
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-C-IDMSV-RECORD.
008600********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-PROCESS-CALLED-ROUTINE
008900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009000     PERFORM Z000-END-PROGRAM-ROUTINE
009100        THRU Z999-END-PROGRAM-ROUTINE-EX.
009200     EXIT PROGRAM.
009300
009400*---------------------------------------------------------------*
009500 A000-PROCESS-CALLED-ROUTINE.
009600*---------------------------------------------------------------*
009700     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
009800     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
009900     MOVE WK-C-TODAY-DATE-8         TO WK-C-STAMP-DATE-8.
010000     MOVE WK-C-TODAY-TIME-6         TO WK-C-STAMP-TIME-6.
010100
010200     OPEN I-O PXSIDEM.
010300     IF  NOT WK-C-SUCCESSFUL
010400         DISPLAY "PXWIDMSV - OPEN FILE ERROR - PXSIDEM"
010500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600         GO TO Y900-ABNORMAL-TERMINATION.
010700
010800     INITIALIZE WK-C-IDMSV-OUTPUT.
010900
011000     IF  WK-C-IDMSV-LOOKUP
011100         PERFORM B100-LOOKUP-RESPONSE
011200            THRU B199-LOOKUP-RESPONSE-EX
011300     ELSE
011400         IF  WK-C-IDMSV-STORE
011500             PERFORM B200-STORE-RESPONSE
011600                THRU B299-STORE-RESPONSE-EX
011700         ELSE
011800             DISPLAY "PXWIDMSV - INVALID FUNCTION CODE"
011900             MOVE "N"       TO WK-C-IDMSV-FOUND-SW
012000         END-IF
012100     END-IF.
012200
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500*---------------------------------------------------------------*
012600 B100-LOOKUP-RESPONSE.
012700*---------------------------------------------------------------*
012800     MOVE WK-C-IDMSV-KEY-VALUE TO WK-C-IDEM-KEY-VALUE.
012900     READ PXSIDEM KEY IS EXTERNALLY-DESCRIBED-KEY.
013000     IF  WK-C-SUCCESSFUL
013100         MOVE "Y"                   TO WK-C-IDMSV-FOUND-SW
013200         MOVE WK-C-IDEM-RESPONSE-BODY TO WK-C-IDMSV-RESPONSE-BODY
013300         MOVE WK-C-IDEM-HTTP-STATUS TO WK-C-IDMSV-HTTP-STATUS
013400     ELSE
013500         IF  WK-C-RECORD-NOT-FOUND
013600             MOVE "N"               TO WK-C-IDMSV-FOUND-SW
013700         ELSE
013800             DISPLAY "PXWIDMSV - READ FILE ERROR - PXSIDEM"
013900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000             GO TO Y900-ABNORMAL-TERMINATION
014100         END-IF
014200     END-IF.
014300 B199-LOOKUP-RESPONSE-EX.
014400     EXIT.
014500*---------------------------------------------------------------*
014600 B200-STORE-RESPONSE.
014700*---------------------------------------------------------------*
014800     INITIALIZE WK-C-PXSIDEM-1.
014900     MOVE WK-C-IDMSV-KEY-VALUE      TO WK-C-IDEM-KEY-VALUE.
015000     MOVE WK-C-IDMSV-RESPONSE-BODY  TO WK-C-IDEM-RESPONSE-BODY.
015100     MOVE WK-C-IDMSV-HTTP-STATUS    TO WK-C-IDEM-HTTP-STATUS.
015200     MOVE WK-C-STAMP-14             TO WK-C-IDEM-CREATED-AT.
015300
015400     WRITE WK-C-PXSIDEM-1.
015500     IF  WK-C-SUCCESSFUL
015600         MOVE "Y"                   TO WK-C-IDMSV-STORED-OK
015700     ELSE
015800         IF  WK-C-DUPLICATE-KEY
015900             DISPLAY "PXWIDMSV - STORE COLLISION - PXSIDEM KEY "
016000                WK-C-IDMSV-KEY-VALUE
016100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200             MOVE "N"               TO WK-C-IDMSV-STORED-OK
016300             MOVE WK-C-IDMSV-KEY-VALUE TO WK-C-IDEM-KEY-VALUE
016400             READ PXSIDEM KEY IS EXTERNALLY-DESCRIBED-KEY
016500             IF  WK-C-SUCCESSFUL
016600                 MOVE "Y"           TO WK-C-IDMSV-FOUND-SW
016700                 MOVE WK-C-IDEM-RESPONSE-BODY
016800                                    TO WK-C-IDMSV-RESPONSE-BODY
016900                 MOVE WK-C-IDEM-HTTP-STATUS
017000                                    TO WK-C-IDMSV-HTTP-STATUS
017100             END-IF
017200         ELSE
017300             DISPLAY "PXWIDMSV - WRITE FILE ERROR - PXSIDEM"
017400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500             GO TO Y900-ABNORMAL-TERMINATION
017600         END-IF
017700     END-IF.
017800 B299-STORE-RESPONSE-EX.
017900     EXIT.
018000*---------------------------------------------------------------*
018100*                   PROGRAM SUBROUTINE                         *
018200*---------------------------------------------------------------*
018300 Y900-ABNORMAL-TERMINATION.
018400     PERFORM Z000-END-PROGRAM-ROUTINE
018500        THRU Z999-END-PROGRAM-ROUTINE-EX.
018600     EXIT PROGRAM.
018700
018800 Z000-END-PROGRAM-ROUTINE.
018900     CLOSE PXSIDEM.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "PXWIDMSV - CLOSE FILE ERROR - PXSIDEM"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019300
019400 Z999-END-PROGRAM-ROUTINE-EX.
019500     EXIT.
019600
019700******************************************************************
019800************** END OF PROGRAM SOURCE -  PXWIDMSV ***************
019900******************************************************************
