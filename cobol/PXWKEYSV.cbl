000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWKEYSV.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE FOR THE PIX KEY MASTER, PXSPIXK.
001200*               REGISTERS A NEW PIX KEY AGAINST A WALLET, OR
001300*               RESOLVES A PIX KEY STRING TO ITS OWNING WALLET
001400*               AND USER-ID FOR THE TRANSFER SERVICE. THE WHOLE
001500*               MASTER IS LOADED INTO AN ASCENDING TABLE AND
001600*               SEARCHED WITH SEARCH ALL - PXSPIXK IS KEYED ON
001700*               KEY-ID, NOT ON KEY-VALUE, SO THERE IS NO DIRECT
001800*               READ PATH FOR A LOOKUP BY KEY-VALUE.
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:                                      *
002200*================================================================*
002300* TAG     DATE       DEV     DESCRIPTION                        *
002400* ------  ---------  ------  ------------------------------     *
002500* PXW0016 20/03/1991 RSAKOH  INITIAL VERSION                    *
002600* PXW0038 19/11/1995 RSAKOH  TABLE SIZE RAISED FROM 2000 TO 5000  *
002700*                    ENTRIES - FOLIO GREW PAST LIMIT AT MONTH END*
002800* PXW0059 11/02/1998 TNGYWK  ADD WK-C-PIXK-KEY-TYPE TO OUTPUT SO  *
002900*                    CALLER NEED NOT RE-DERIVE IT                *
003000* PXW0061 03/04/1998 TNGYWK  Y2K - CREATED-AT STAMP NOW 4-DIGIT   *
003100*                    CENTURY (CCYYMMDDHHMMSS)                    *
003200* PXW0096 16/05/2002 LIMSF   REQ#3301 - REGISTER NOW REJECTS A    *
003300*                    KEY-VALUE ALREADY ON FILE (WAS SILENTLY     *
003400*                    OVERWRITING THE OLD OWNING WALLET)          *
003500* PXW0134 05/03/2012 ONGWL   REQ#22018 - A000 WAS NOT REFRESHING  *
003600*                    WK-C-STAMP-14 BEFORE REGISTER - CREATED-AT   *
003700*                    WAS BEING WRITTEN FROM A STALE VALUE         *
003800* PXW0139 21/11/2013 RAJMK   REQ#23541 - REGISTER-KEY NOW CHECKS   *
003900*                    PXSWALT FOR THE OWNING WALLET BEFORE WRITING  *
004000*                    THE KEY (WAS HAPPY TO FILE A KEY AGAINST A    *
004100*                    WALLET-ID THAT DID NOT EXIST) - REJECTS       *
004200*                    "NOWALT " WHEN THE WALLET IS NOT ON FILE      *
004300* PXW0141 25/11/2013 RAJMK   REQ#23543 - LOOKUP-KEY NOW READS      *
004400*                    PXSWALT FOR THE OWNING WALLET AND RETURNS     *
004500*                    WK-C-KEYSV-FOUND-USER-ID (WAS ALWAYS SPACES,  *
004600*                    LEFT FOR THE CALLER TO RESOLVE - NO CALLER    *
004700*                    EVER DID)                                    *
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PXSPIXK ASSIGN TO DATABASE-PXSPIXK
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS DYNAMIC
006300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT PXSWALT ASSIGN TO DATABASE-PXSWALT
006700            ORGANIZATION      IS INDEXED
006800            ACCESS MODE       IS DYNAMIC
006900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007000            FILE STATUS       IS WK-C-WALT-FILE-STATUS.
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  PXSPIXK
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-PXSPIXK.
008000 01  WK-C-PXSPIXK.
008100     COPY DDS-ALL-FORMATS OF PXSPIXK.
008200 01  WK-C-PXSPIXK-1.
008300     COPY PXSPIXK.
008400
008500 FD  PXSWALT
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-PXSWALT.
008800 01  WK-C-PXSWALT.
008900     COPY DDS-ALL-FORMATS OF PXSWALT.
009000 01  WK-C-PXSWALT-1.
009100     COPY PXSWALT.
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                          PIC X(24)        VALUE
009700     "** PROGRAM PXWKEYSV **".
009800
009900* ------------------ PROGRAM WORKING STORAGE -------------------*
010000 01  WK-C-COMMON.
010100     COPY PXCMWS.
010200     COPY PXCMDT.
010300
010400 01  WK-C-WALT-FILE-STATUS           PIC X(02).
010500     88  WK-C-WALT-SUCCESSFUL                VALUE "00" "02".
010600     88  WK-C-WALT-NOT-FOUND                 VALUE "23".
010700
010800 01  WK-C-PROGRAM-SWITCHES.
010900     05  WK-C-TBL-EOF-SW             PIC X(01)  VALUE "N".
011000         88  WK-C-TBL-AT-EOF                 VALUE "Y".
011100     05  FILLER                      PIC X(10).
011200
011300* ---------- IN-MEMORY KEY-VALUE TABLE, BUILT ASCENDING ---------*
011400* LOADED FRESH ON EVERY CALL FROM PXSPIXK (ARRIVAL SEQUENCE IS   *
011500* BY KEY-ID, NOT BY KEY-VALUE) BY A SIMPLE INSERTION SORT, THEN  *
011600* RESOLVED WITH SEARCH ALL. PXW0038 RAISED THE OCCURS FROM 2000. *
011700 01  WK-C-PIXK-TABLE.
011800     05  WK-C-PIXK-TBL-COUNT         PIC S9(05) COMP-3
011900                                                 VALUE ZERO.
012000     05  WK-C-PIXK-TBL-ENTRY
012100             OCCURS 5000 TIMES
012200             ASCENDING KEY IS WK-C-TBL-KEY-VALUE
012300             INDEXED BY WK-C-TBL-IDX.
012400         10  WK-C-TBL-KEY-VALUE       PIC X(77).
012500         10  WK-C-TBL-KEY-TYPE        PIC X(06).
012600         10  WK-C-TBL-WALLET-ID       PIC 9(09).
012700         10  FILLER                   PIC X(06).
012800
012900 01  WK-C-TBL-WORK-IDX                PIC S9(05) COMP-3
013000                                                 VALUE ZERO.
013100 01  WK-C-TBL-SHIFT-IDX                PIC S9(05) COMP-3
013200                                                 VALUE ZERO.
013300
013400*****************
013500 LINKAGE SECTION.
013600*****************
013700 COPY KEYSV.
013800 EJECT
013900********************************************
014000 PROCEDURE DIVISION USING WK-C-KEYSV-RECORD.
014100********************************************
014200 MAIN-MODULE.
014300     PERFORM A000-PROCESS-CALLED-ROUTINE
014400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014500     EXIT PROGRAM.
014600
014700*---------------------------------------------------------------*
014800 A000-PROCESS-CALLED-ROUTINE.
014900*---------------------------------------------------------------*
015000     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
015100     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
015200     MOVE WK-C-TODAY-DATE-8         TO WK-C-STAMP-DATE-8.
015300     MOVE WK-C-TODAY-TIME-6         TO WK-C-STAMP-TIME-6.
015400
015500     MOVE SPACES   TO WK-C-KEYSV-ERROR-CD.
015600     MOVE ZERO     TO WK-C-KEYSV-FOUND-WALLET.
015700     MOVE SPACES   TO WK-C-KEYSV-FOUND-USER-ID.
015800
015900     OPEN I-O PXSPIXK.
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "PXWKEYSV - OPEN FILE ERROR - PXSPIXK"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         MOVE "FILEERR" TO WK-C-KEYSV-ERROR-CD
016400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016500
016600     PERFORM B100-BUILD-KEY-TABLE
016700        THRU B199-BUILD-KEY-TABLE-EX.
016800
016900     IF      WK-C-KEYSV-REGISTER
017000             PERFORM B200-REGISTER-KEY
017100                THRU B299-REGISTER-KEY-EX
017200     ELSE IF WK-C-KEYSV-LOOKUP
017300             PERFORM B300-LOOKUP-KEY
017400                THRU B399-LOOKUP-KEY-EX
017500     ELSE
017600             MOVE "BADFUNC" TO WK-C-KEYSV-ERROR-CD
017700     END-IF.
017800
017900     CLOSE PXSPIXK.
018000 A099-PROCESS-CALLED-ROUTINE-EX.
018100     EXIT.
018200*---------------------------------------------------------------*
018300*    LOAD PXSPIXK INTO WK-C-PIXK-TABLE IN KEY-VALUE SEQUENCE    *
018400*---------------------------------------------------------------*
018500 B100-BUILD-KEY-TABLE.
018600*---------------------------------------------------------------*
018700     MOVE ZERO  TO WK-C-PIXK-TBL-COUNT.
018800     MOVE "N"   TO WK-C-TBL-EOF-SW.
018900
019000     PERFORM C100-READ-PIXK-SEQUENCE.
019100     PERFORM C200-INSERT-TABLE-ENTRY
019200        UNTIL WK-C-TBL-AT-EOF.
019300 B199-BUILD-KEY-TABLE-EX.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 B200-REGISTER-KEY.
019700*---------------------------------------------------------------*
019800     OPEN INPUT PXSWALT.
019900     IF  NOT WK-C-WALT-SUCCESSFUL
020000         DISPLAY "PXWKEYSV - OPEN FILE ERROR - PXSWALT"
020100         DISPLAY "FILE STATUS IS " WK-C-WALT-FILE-STATUS
020200         MOVE "FILEERR" TO WK-C-KEYSV-ERROR-CD
020300         GO TO B299-REGISTER-KEY-EX.
020400
020500     MOVE WK-C-KEYSV-WALLET-ID  TO WK-C-WALT-WALLET-ID.
020600     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
020700     IF  NOT WK-C-WALT-SUCCESSFUL
020800         MOVE "NOWALT " TO WK-C-KEYSV-ERROR-CD
020900         CLOSE PXSWALT
021000         GO TO B299-REGISTER-KEY-EX.
021100     CLOSE PXSWALT.
021200
021300     SET WK-C-TBL-IDX TO 1.
021400     SEARCH ALL WK-C-PIXK-TBL-ENTRY
021500         WHEN WK-C-TBL-KEY-VALUE (WK-C-TBL-IDX) =
021600              WK-C-KEYSV-KEY-VALUE
021700              MOVE "DUPKEY " TO WK-C-KEYSV-ERROR-CD
021800              GO TO B299-REGISTER-KEY-EX.
021900
022000     PERFORM D100-NEXT-PIXK-ID.
022100     MOVE WK-C-KEYSV-KEY-VALUE  TO WK-C-PIXK-KEY-VALUE.
022200     MOVE WK-C-KEYSV-KEY-TYPE   TO WK-C-PIXK-KEY-TYPE.
022300     MOVE WK-C-KEYSV-WALLET-ID  TO WK-C-PIXK-WALLET-ID.
022400     MOVE WK-C-STAMP-14         TO WK-C-PIXK-CREATED-AT.
022500
022600     WRITE WK-C-PXSPIXK-1.
022700     IF  NOT WK-C-SUCCESSFUL
022800         DISPLAY "PXWKEYSV - WRITE FILE ERROR - PXSPIXK"
022900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000         MOVE "FILEERR" TO WK-C-KEYSV-ERROR-CD
023100     END-IF.
023200 B299-REGISTER-KEY-EX.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 B300-LOOKUP-KEY.
023600*---------------------------------------------------------------*
023700     SET WK-C-TBL-IDX TO 1.
023800     SEARCH ALL WK-C-PIXK-TBL-ENTRY
023900         AT END
024000             MOVE "NOKEY  " TO WK-C-KEYSV-ERROR-CD
024100             GO TO B399-LOOKUP-KEY-EX
024200         WHEN WK-C-TBL-KEY-VALUE (WK-C-TBL-IDX) =
024300              WK-C-KEYSV-KEY-VALUE
024400             CONTINUE.
024500
024600     MOVE WK-C-TBL-WALLET-ID (WK-C-TBL-IDX)
024700                                TO WK-C-KEYSV-FOUND-WALLET.
024800     MOVE SPACES TO WK-C-KEYSV-FOUND-USER-ID.
024900
025000* PXSPIXK DOES NOT CARRY USER-ID - RESOLVE IT WITH A DIRECT READ *
025100* OF PXSWALT ON THE WALLET-ID JUST FOUND.                        *
025200     OPEN INPUT PXSWALT.
025300     IF  NOT WK-C-WALT-SUCCESSFUL
025400         DISPLAY "PXWKEYSV - OPEN FILE ERROR - PXSWALT"
025500         DISPLAY "FILE STATUS IS " WK-C-WALT-FILE-STATUS
025600         MOVE "FILEERR" TO WK-C-KEYSV-ERROR-CD
025700         GO TO B399-LOOKUP-KEY-EX.
025800
025900     MOVE WK-C-KEYSV-FOUND-WALLET TO WK-C-WALT-WALLET-ID.
026000     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
026100     IF  WK-C-WALT-SUCCESSFUL
026200         MOVE WK-C-WALT-USER-ID TO WK-C-KEYSV-FOUND-USER-ID
026300     END-IF.
026400     CLOSE PXSWALT.
026500 B399-LOOKUP-KEY-EX.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 C100-READ-PIXK-SEQUENCE.
026900*---------------------------------------------------------------*
027000     READ PXSPIXK NEXT RECORD INTO WK-C-PXSPIXK-1
027100          AT END MOVE "Y" TO WK-C-TBL-EOF-SW.
027200 C100-READ-PIXK-SEQUENCE-EX.
027300     EXIT.
027400*---------------------------------------------------------------*
027500 C200-INSERT-TABLE-ENTRY.
027600*---------------------------------------------------------------*
027700* STRAIGHT INSERTION SORT - SHIFT EVERY ENTRY GREATER THAN THE  *
027800* INCOMING KEY-VALUE UP ONE SLOT, THEN DROP THE NEW ENTRY IN.   *
027900     ADD 1 TO WK-C-PIXK-TBL-COUNT.
028000     MOVE WK-C-PIXK-TBL-COUNT TO WK-C-TBL-WORK-IDX.
028100
028200     PERFORM D200-SHIFT-TABLE-UP
028300        UNTIL WK-C-TBL-WORK-IDX = 1
028400           OR WK-C-TBL-KEY-VALUE (WK-C-TBL-WORK-IDX - 1)
028500              NOT > WK-C-PIXK-KEY-VALUE OF WK-C-PXSPIXK-1.
028600
028700     MOVE WK-C-PIXK-KEY-VALUE OF WK-C-PXSPIXK-1
028800                         TO WK-C-TBL-KEY-VALUE (WK-C-TBL-WORK-IDX).
028900     MOVE WK-C-PIXK-KEY-TYPE  OF WK-C-PXSPIXK-1
029000                         TO WK-C-TBL-KEY-TYPE  (WK-C-TBL-WORK-IDX).
029100     MOVE WK-C-PIXK-WALLET-ID OF WK-C-PXSPIXK-1
029200                         TO WK-C-TBL-WALLET-ID (WK-C-TBL-WORK-IDX).
029300
029400     PERFORM C100-READ-PIXK-SEQUENCE.
029500 C200-INSERT-TABLE-ENTRY-EX.
029600     EXIT.
029700*---------------------------------------------------------------*
029800 D200-SHIFT-TABLE-UP.
029900*---------------------------------------------------------------*
030000     MOVE WK-C-TBL-KEY-VALUE  (WK-C-TBL-WORK-IDX - 1)
030100                         TO WK-C-TBL-KEY-VALUE  (WK-C-TBL-WORK-IDX).
030200     MOVE WK-C-TBL-KEY-TYPE   (WK-C-TBL-WORK-IDX - 1)
030300                         TO WK-C-TBL-KEY-TYPE   (WK-C-TBL-WORK-IDX).
030400     MOVE WK-C-TBL-WALLET-ID  (WK-C-TBL-WORK-IDX - 1)
030500                         TO WK-C-TBL-WALLET-ID  (WK-C-TBL-WORK-IDX).
030600     SUBTRACT 1 FROM WK-C-TBL-WORK-IDX.
030700 D200-SHIFT-TABLE-UP-EX.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 D100-NEXT-PIXK-ID.
031100*---------------------------------------------------------------*
031200     ADD  1                  TO WK-N-SEQ-WORK.
031300     MOVE WK-C-STAMP-TIME-6  TO WK-C-PIXK-KEY-ID.
031400     ADD  WK-N-SEQ-WORK      TO WK-C-PIXK-KEY-ID.
031500 D100-NEXT-PIXK-ID-EX.
031600     EXIT.
031700
031800******************************************************************
031900************** END OF PROGRAM SOURCE -  PXWKEYSV ****************
032000******************************************************************
