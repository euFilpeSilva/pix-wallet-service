000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWVALID.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO VALIDATE A PIX TRANSFER BEFORE
001200*               PXWXFRSV MOVES ANY MONEY. CHECKS, IN ORDER, THAT
001300*               THE AMOUNT IS POSITIVE, THE SENDER IS NOT ALSO
001400*               THE RECEIVER, AND NO TRANSFER FOR THE SAME FROM
001500*               WALLET/TO PIX KEY/AMOUNT WAS INITIATED WITHIN
001600*               THE CALLER-SUPPLIED DUPLICATE-TRANSFER WINDOW.
001700*               THE DUPLICATE CHECK IS A FULL SEQUENTIAL BROWSE
001800*               OF PXSPIXT - THERE IS NO ALTERNATE INDEX BY
001900*               FROM-WALLET/TO-KEY, SO WE PAY FOR IT ON EVERY
002000*               TRANSFER CALL.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:                                      *
002400*================================================================*
002500* TAG     DATE       DEV     DESCRIPTION                        *
002600* ------  ---------  ------  ------------------------------     *
002700* PXW0017 21/03/1991 RSAKOH  INITIAL VERSION - AMOUNT AND SELF-  *
002800*                    TRANSFER CHECKS ONLY                       *
002900* PXW0054 20/10/1997 TNGYWK  ADD DUPLICATE-TRANSFER WINDOW CHECK *
003000*                    (FETCH-CURSOR-1 STYLE BROWSE OF PXSPIXT) -  *
003100*                    WINDOW LENGTH NOW A CALLER-SUPPLIED PARM     *
003200* PXW0062 03/04/1998 TNGYWK  Y2K - WINDOW COMPARISON NOW DONE ON  *
003300*                    4-DIGIT CENTURY STAMPS                      *
003400* PXW0077 24/01/1999 LIMSF   REQ#1140 - ZERO WK-C-VALID-WINDOW-   *
003500*                    MINS NOW SKIPS THE DUPLICATE CHECK ENTIRELY *
003600* PXW0099 09/11/2002 RSAKOH  REQ#3318 - A PENDING OR REJECTED     *
003700*                    MATCH NO LONGER BLOCKS A RETRY - ONLY THE   *
003800*                    MOST RECENT MATCHING ENTRY BEING CONFIRMED   *
003900*                    NOW TRIPS THE DUPLICATE-TRANSFER CHECK       *
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PXSPIXT ASSIGN TO DATABASE-PXSPIXT
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  PXSPIXT
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-PXSPIXT.
006600 01  WK-C-PXSPIXT.
006700     COPY DDS-ALL-FORMATS OF PXSPIXT.
006800 01  WK-C-PXSPIXT-1.
006900     COPY PXSPIXT.
007000
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM PXWVALID **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY PXCMWS.
008000     COPY PXCMDT.
008100
008200 01  WK-C-PROGRAM-SWITCHES.
008300     05  WK-C-SCAN-EOF-SW            PIC X(01)  VALUE "N".
008400         88  WK-C-SCAN-AT-EOF                VALUE "Y".
008500     05  FILLER                      PIC X(10).
008600
008700* THE DUPLICATE CHECK DOES NOT STOP AT THE FIRST MATCH - IT WALKS*
008800* THE WHOLE FILE AND REMEMBERS THE MOST RECENT MATCHING ENTRY'S *
008900* STATUS, SINCE ONLY A MATCH THAT IS ALREADY CONFIRMED BLOCKS A *
009000* RETRY (A PENDING OR REJECTED MATCH DOES NOT).                 *
009100 01  WK-C-LATEST-MATCH-AT            PIC X(14)  VALUE LOW-VALUES.
009200 01  WK-C-LATEST-MATCH-STATUS        PIC X(09)  VALUE SPACES.
009300     88  WK-C-LATEST-MATCH-CONFIRMED        VALUE "CONFIRMED".
009400
009500* WINDOW-START = WK-C-VALID-NOW LESS WK-C-VALID-WINDOW-MINS, AS A *
009600* PLAIN CCYYMMDDHHMMSS STAMP COMPARISON (MINUTE ARITHMETIC ON THE*
009700* BROKEN-OUT DATE/TIME, NOT ON THE 14-BYTE STRING DIRECTLY).     *
009800 01  WK-C-WINDOW-START               PIC X(14)  VALUE SPACES.
009900 01  WK-C-WINDOW-BREAKOUT.
010000     05  WK-C-WIN-CCYYMMDD           PIC 9(08).
010100     05  WK-C-WIN-HHMMSS.
010200         10  WK-C-WIN-HH             PIC 9(02).
010300         10  WK-C-WIN-MN             PIC 9(02).
010400         10  WK-C-WIN-SS             PIC 9(02).
010500 01  WK-C-WINDOW-BREAKOUT-R REDEFINES WK-C-WINDOW-BREAKOUT
010600                                      PIC X(14).
010700 01  WK-C-WIN-TOTAL-MINS              PIC S9(09) COMP-3
010800                                                  VALUE ZERO.
010900
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300 COPY VALID.
011400 EJECT
011500********************************************
011600 PROCEDURE DIVISION USING WK-C-VALID-RECORD.
011700********************************************
011800 MAIN-MODULE.
011900     PERFORM A000-PROCESS-CALLED-ROUTINE
012000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012100     EXIT PROGRAM.
012200
012300*---------------------------------------------------------------*
012400 A000-PROCESS-CALLED-ROUTINE.
012500*---------------------------------------------------------------*
012600     MOVE "OK" TO WK-C-VALID-STATUS.
012700
012800     PERFORM D100-CHECK-AMOUNT THRU D199-CHECK-AMOUNT-EX.
012900     IF  NOT WK-C-VALID-OK
013000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100
013200     PERFORM D200-CHECK-SELF-TRANSFER
013300        THRU D299-CHECK-SELF-TRANSFER-EX.
013400     IF  NOT WK-C-VALID-OK
013500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013600
013700     IF  WK-C-VALID-WINDOW-MINS > ZERO
013800         PERFORM D300-CHECK-DUPLICATE-XFER
013900            THRU D399-CHECK-DUPLICATE-XFER-EX
014000     END-IF.
014100
014200 A099-PROCESS-CALLED-ROUTINE-EX.
014300     EXIT.
014400*---------------------------------------------------------------*
014500 D100-CHECK-AMOUNT.
014600*---------------------------------------------------------------*
014700     IF  WK-C-VALID-AMOUNT NOT > ZERO
014800         MOVE "BA" TO WK-C-VALID-STATUS.
014900 D199-CHECK-AMOUNT-EX.
015000     EXIT.
015100*---------------------------------------------------------------*
015200 D200-CHECK-SELF-TRANSFER.
015300*---------------------------------------------------------------*
015400     IF  WK-C-VALID-FROM-WALLET = WK-C-VALID-TO-WALLET
015500         MOVE "ST" TO WK-C-VALID-STATUS.
015600 D299-CHECK-SELF-TRANSFER-EX.
015700     EXIT.
015800*---------------------------------------------------------------*
015900*  FETCH-CURSOR-1 STYLE BROWSE - WALK PXSPIXT SEQUENTIALLY AND  *
016000*  REMEMBER THE STATUS OF THE MOST RECENT ENTRY FOR THE SAME    *
016100*  FROM-WALLET/TO-KEY/AMOUNT INITIATED ON OR AFTER               *
016200*  WK-C-WINDOW-START. A DUPLICATE IS ONLY FLAGGED IF THAT ENTRY *
016300*  IS ALREADY CONFIRMED.                                         *
016400*---------------------------------------------------------------*
016500 D300-CHECK-DUPLICATE-XFER.
016600*---------------------------------------------------------------*
016700     PERFORM E100-COMPUTE-WINDOW-START
016800        THRU E199-COMPUTE-WINDOW-START-EX.
016900
017000     OPEN INPUT PXSPIXT.
017100     IF  NOT WK-C-SUCCESSFUL
017200         DISPLAY "PXWVALID - OPEN FILE ERROR - PXSPIXT"
017300         GO TO D399-CHECK-DUPLICATE-XFER-EX.
017400
017500     MOVE "N" TO WK-C-SCAN-EOF-SW.
017600     MOVE LOW-VALUES TO WK-C-LATEST-MATCH-AT.
017700     MOVE SPACES     TO WK-C-LATEST-MATCH-STATUS.
017800
017900     PERFORM E200-FETCH-CURSOR-1.
018000     PERFORM E300-TEST-DUPLICATE-ENTRY
018100        UNTIL WK-C-SCAN-AT-EOF.
018200
018300     CLOSE PXSPIXT.
018400
018500     IF  WK-C-LATEST-MATCH-CONFIRMED
018600         MOVE "DT" TO WK-C-VALID-STATUS.
018700 D399-CHECK-DUPLICATE-XFER-EX.
018800     EXIT.
018900*---------------------------------------------------------------*
019000 E100-COMPUTE-WINDOW-START.
019100*---------------------------------------------------------------*
019200     MOVE WK-C-VALID-NOW TO WK-C-WINDOW-BREAKOUT-R.
019300     COMPUTE WK-C-WIN-TOTAL-MINS =
019400            (WK-C-WIN-HH * 60) + WK-C-WIN-MN
019500          - WK-C-VALID-WINDOW-MINS.
019600     IF  WK-C-WIN-TOTAL-MINS < ZERO
019700* WINDOW CROSSES MIDNIGHT - DATE PART IS NOT ADJUSTED, SO A      *
019800* CROSS-MIDNIGHT WINDOW JUST SHORTENS ITSELF TO TODAY 00:00:00. *
019900         MOVE ZERO TO WK-C-WIN-TOTAL-MINS
020000     END-IF.
020100     COMPUTE WK-C-WIN-HH = WK-C-WIN-TOTAL-MINS / 60.
020200     COMPUTE WK-C-WIN-MN = WK-C-WIN-TOTAL-MINS
020300                         - (WK-C-WIN-HH * 60).
020400     MOVE ZERO               TO WK-C-WIN-SS.
020500     MOVE WK-C-WINDOW-BREAKOUT-R TO WK-C-WINDOW-START.
020600 E199-COMPUTE-WINDOW-START-EX.
020700     EXIT.
020800*---------------------------------------------------------------*
020900 E200-FETCH-CURSOR-1.
021000*---------------------------------------------------------------*
021100     READ PXSPIXT NEXT RECORD INTO WK-C-PXSPIXT-1
021200          AT END MOVE "Y" TO WK-C-SCAN-EOF-SW.
021300 E200-FETCH-CURSOR-1-EX.
021400     EXIT.
021500*---------------------------------------------------------------*
021600 E300-TEST-DUPLICATE-ENTRY.
021700*---------------------------------------------------------------*
021800     IF  WK-C-PIXT-FROM-WALLET-ID = WK-C-VALID-FROM-WALLET
021900         AND WK-C-PIXT-TO-PIX-KEY = WK-C-VALID-TO-PIX-KEY
022000         AND WK-C-PIXT-AMOUNT     = WK-C-VALID-AMOUNT
022100         AND WK-C-PIXT-INITIATED-AT NOT < WK-C-WINDOW-START
022200         AND WK-C-PIXT-INITIATED-AT NOT < WK-C-LATEST-MATCH-AT
022300         MOVE WK-C-PIXT-INITIATED-AT    TO WK-C-LATEST-MATCH-AT
022400         MOVE WK-C-PIXT-STATUS          TO WK-C-LATEST-MATCH-STATUS
022500     END-IF.
022600     PERFORM E200-FETCH-CURSOR-1.
022700 E300-TEST-DUPLICATE-ENTRY-EX.
022800     EXIT.
022900
023000******************************************************************
023100************** END OF PROGRAM SOURCE -  PXWVALID ****************
023200******************************************************************
