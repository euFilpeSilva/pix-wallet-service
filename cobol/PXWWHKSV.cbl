000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWWHKSV.
000500 AUTHOR.         T N G YAP WAH KEONG.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE THAT APPLIES ONE INBOUND PIX
001200*               WEBHOOK EVENT (CONFIRMED OR REJECTED) AGAINST A
001300*               PENDING PIX-TRANSACTION. GUARDS AGAINST THE SAME
001400*               EVENT BEING REPLAYED (EVENT-ID+END-TO-END-ID) AND
001500*               AGAINST A TRANSACTION THAT HAS ALREADY REACHED A
001600*               FINAL STATE. THE ACTUAL BALANCE UPDATE IS MADE
001700*               UNDER A BOUNDED RETRY LOOP AGAINST THE
001800*               TRANSACTION'S VERSION COUNTER, SINCE A SECOND
001900*               COPY OF THIS JOB COULD IN PRINCIPLE BE RACING US
002000*               FOR THE SAME TRANSACTION.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:                                      *
002400*================================================================*
002500* TAG     DATE       DEV     DESCRIPTION                        *
002600* ------  ---------  ------  ------------------------------     *
002700* PXW0019 02/04/1991 RSAKOH  INITIAL VERSION                    *
002800* PXW0041 30/07/1996 TNGYWK  ADD 3-TRY RETRY LOOP AGAINST        *
002900*                    PXSPIXT-VERSION ON CONFIRM/REJECT REWRITE    *
003000* PXW0065 27/05/1998 TNGYWK  Y2K - CONFIRMED-AT/REJECTED-AT NOW   *
003100*                    4-DIGIT CENTURY STAMPS                      *
003200* PXW0084 22/02/2001 RSAKOH  REQ#2207 - DUPLICATE-EVENT CHECK     *
003300*                    NOW ALSO SHORT-CIRCUITS WHEN THE MATCHING    *
003400*                    TRANSACTION IS NO LONGER PENDING, NOT JUST  *
003500*                    WHEN THE EVENT ROW ITSELF IS A DUPLICATE     *
003600* PXW0117 11/04/2006 LIMSF   REQ#9024 - NON-CONFIRMED/REJECTED    *
003700*                    EVENT-TYPE NOW RETURNS BT WITHOUT TOUCHING   *
003800*                    PXSPEVT OR PXSPIXT AT ALL                   *
003900* PXW0136 05/03/2012 ONGWL   REQ#22018 - A000 WAS NOT REFRESHING  *
004000*                    WK-C-STAMP-14 - RECEIVED-AT/CONFIRMED-AT/    *
004100*                    REJECTED-AT STAMPS WERE STALE                *
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PXSPEVT ASSIGN TO DATABASE-PXSPEVT
005500            ORGANIZATION      IS SEQUENTIAL
005600            ACCESS MODE       IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-EVT-FILE-STATUS.
005800
005900     SELECT PXSPIXT ASSIGN TO DATABASE-PXSPIXT
006000            ORGANIZATION      IS INDEXED
006100            ACCESS MODE       IS DYNAMIC
006200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006300            FILE STATUS       IS WK-C-PIXT-FILE-STATUS.
006400
006500     SELECT PXSWALT ASSIGN TO DATABASE-PXSWALT
006600            ORGANIZATION      IS INDEXED
006700            ACCESS MODE       IS DYNAMIC
006800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT PXSLEDG ASSIGN TO DATABASE-PXSLEDG
007200            ORGANIZATION      IS SEQUENTIAL
007300            ACCESS MODE       IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-LEDG-FILE-STATUS.
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  PXSPEVT
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-PXSPEVT.
008400 01  WK-C-PXSPEVT.
008500     COPY DDS-ALL-FORMATS OF PXSPEVT.
008600 01  WK-C-PXSPEVT-1.
008700     COPY PXSPEVT.
008800
008900 FD  PXSPIXT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-PXSPIXT.
009200 01  WK-C-PXSPIXT.
009300     COPY DDS-ALL-FORMATS OF PXSPIXT.
009400 01  WK-C-PXSPIXT-1.
009500     COPY PXSPIXT.
009600
009700 FD  PXSWALT
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS WK-C-PXSWALT.
010000 01  WK-C-PXSWALT.
010100     COPY DDS-ALL-FORMATS OF PXSWALT.
010200 01  WK-C-PXSWALT-1.
010300     COPY PXSWALT.
010400
010500 FD  PXSLEDG
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS WK-C-PXSLEDG.
010800 01  WK-C-PXSLEDG.
010900     COPY DDS-ALL-FORMATS OF PXSLEDG.
011000 01  WK-C-PXSLEDG-1.
011100     COPY PXSLEDG.
011200
011300*************************
011400 WORKING-STORAGE SECTION.
011500*************************
011600 01  FILLER                          PIC X(24)        VALUE
011700     "** PROGRAM PXWWHKSV **".
011800
011900* ------------------ PROGRAM WORKING STORAGE -------------------*
012000 01  WK-C-COMMON.
012100     COPY PXCMWS.
012200     COPY PXCMDT.
012300
012400 01  WK-C-EVT-FILE-STATUS             PIC X(02).
012500     88  WK-C-EVT-SUCCESSFUL                  VALUE "00" "02".
012600     88  WK-C-EVT-AT-END                      VALUE "10".
012700
012800 01  WK-C-PIXT-FILE-STATUS            PIC X(02).
012900     88  WK-C-PIXT-SUCCESSFUL                 VALUE "00" "02".
013000     88  WK-C-PIXT-NOT-ON-FILE                VALUE "23".
013100
013200 01  WK-C-LEDG-FILE-STATUS            PIC X(02).
013300     88  WK-C-LEDG-SUCCESSFUL                 VALUE "00" "02".
013400
013500 01  WK-C-PROGRAM-SWITCHES.
013600     05  WK-C-EVT-EOF-SW             PIC X(01)  VALUE "N".
013700         88  WK-C-EVT-AT-EOF                 VALUE "Y".
013800     05  WK-C-DUP-EVT-SW             PIC X(01)  VALUE "N".
013900         88  WK-C-DUP-EVT-FOUND               VALUE "Y".
014000     05  WK-C-ATTEMPT-OK-SW          PIC X(01)  VALUE "N".
014100         88  WK-C-ATTEMPT-SUCCEEDED           VALUE "Y".
014200     05  FILLER                      PIC X(10).
014300
014400 01  WK-C-RETRY-COUNT                 PIC S9(03) COMP-3
014500                                                  VALUE ZERO.
014600 01  WK-C-BAL-BEFORE                  PIC S9(11)V99 COMP-3
014700                                                  VALUE ZERO.
014800 01  WK-C-BAL-AFTER                   PIC S9(11)V99 COMP-3
014900                                                  VALUE ZERO.
015000
015100*****************
015200 LINKAGE SECTION.
015300*****************
015400 COPY WHKSV.
015500 EJECT
015600********************************************
015700 PROCEDURE DIVISION USING WK-C-WHKSV-RECORD.
015800********************************************
015900 MAIN-MODULE.
016000     PERFORM A000-PROCESS-CALLED-ROUTINE
016100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016200     EXIT PROGRAM.
016300
016400*---------------------------------------------------------------*
016500 A000-PROCESS-CALLED-ROUTINE.
016600*---------------------------------------------------------------*
016700     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
016800     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
016900     MOVE WK-C-TODAY-DATE-8         TO WK-C-STAMP-DATE-8.
017000     MOVE WK-C-TODAY-TIME-6         TO WK-C-STAMP-TIME-6.
017100
017200     MOVE SPACES TO WK-C-WHKSV-RESULT.
017300
017400     IF  WK-C-WHKSV-EVENT-TYPE NOT = "CONFIRMED" AND
017500         WK-C-WHKSV-EVENT-TYPE NOT = "REJECTED "
017600         MOVE "BT" TO WK-C-WHKSV-RESULT
017700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017800
017900* STEP 1 - DUPLICATE-EVENT CHECK                                 *
018000     PERFORM B100-CHECK-DUPLICATE-EVENT
018100        THRU B199-CHECK-DUPLICATE-EVENT-EX.
018200     IF  WK-C-WHKSV-RESULT NOT = SPACES
018300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018400
018500* STEP 2 - INSERT THE NEW EVENT ROW                              *
018600     PERFORM B200-INSERT-EVENT
018700        THRU B299-INSERT-EVENT-EX.
018800
018900* STEP 3 - LOAD AND LOCK THE TRANSACTION                         *
019000     PERFORM B300-LOAD-TRANSACTION
019100        THRU B399-LOAD-TRANSACTION-EX.
019200     IF  WK-C-WHKSV-RESULT NOT = SPACES
019300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019400
019500* STEPS 4/5 - DISPATCH AND APPLY, WITH RETRY                     *
019600     PERFORM B400-DISPATCH-EVENT
019700        THRU B499-DISPATCH-EVENT-EX.
019800
019900 A099-PROCESS-CALLED-ROUTINE-EX.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 B100-CHECK-DUPLICATE-EVENT.
020300*---------------------------------------------------------------*
020400     MOVE "N" TO WK-C-EVT-EOF-SW.
020500     MOVE "N" TO WK-C-DUP-EVT-SW.
020600
020700     OPEN INPUT PXSPEVT.
020800     IF  NOT WK-C-EVT-SUCCESSFUL
020900         DISPLAY "PXWWHKSV - OPEN FILE ERROR - PXSPEVT"
021000         GO TO B199-CHECK-DUPLICATE-EVENT-EX.
021100
021200     PERFORM C100-READ-EVENT-NEXT.
021300     PERFORM C200-TEST-EVENT-DUPLICATE
021400        UNTIL WK-C-EVT-AT-EOF OR WK-C-DUP-EVT-FOUND.
021500     CLOSE PXSPEVT.
021600
021700     IF  WK-C-DUP-EVT-FOUND
021800         OPEN INPUT PXSPIXT
021900         MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-PIXT-END-TO-END-ID
022000         READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY
022100         CLOSE PXSPIXT
022200         IF  WK-C-PIXT-SUCCESSFUL
022300             AND NOT WK-C-PIXT-PENDING
022400             MOVE "AD" TO WK-C-WHKSV-RESULT
022500         END-IF
022600     END-IF.
022700 B199-CHECK-DUPLICATE-EVENT-EX.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 C100-READ-EVENT-NEXT.
023100*---------------------------------------------------------------*
023200     READ PXSPEVT INTO WK-C-PXSPEVT-1
023300          AT END MOVE "Y" TO WK-C-EVT-EOF-SW.
023400 C100-READ-EVENT-NEXT-EX.
023500     EXIT.
023600*---------------------------------------------------------------*
023700 C200-TEST-EVENT-DUPLICATE.
023800*---------------------------------------------------------------*
023900     IF  WK-C-PEVT-EVENT-ID      = WK-C-WHKSV-EVENT-ID
024000         AND WK-C-PEVT-END-TO-END-ID = WK-C-WHKSV-END-TO-END-ID
024100         MOVE "Y" TO WK-C-DUP-EVT-SW
024200     ELSE
024300         PERFORM C100-READ-EVENT-NEXT
024400     END-IF.
024500 C200-TEST-EVENT-DUPLICATE-EX.
024600     EXIT.
024700*---------------------------------------------------------------*
024800 B200-INSERT-EVENT.
024900*---------------------------------------------------------------*
025000* PXSPEVT HAS NO KEY - A TRUE INSERT COLLISION CANNOT OCCUR IN A*
025100* SINGLE-THREADED BATCH RUN ONCE B100 HAS ALREADY SCANNED IT;   *
025200* THE WRITE BELOW IS UNCONDITIONAL, AS PXW0117 LEFT IT.          *
025300     OPEN EXTEND PXSPEVT.
025400     INITIALIZE WK-C-PXSPEVT-1.
025500     MOVE WK-C-WHKSV-EVENT-ID      TO WK-C-PEVT-EVENT-ID.
025600     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-PEVT-END-TO-END-ID.
025700     MOVE WK-C-WHKSV-EVENT-TYPE    TO WK-C-PEVT-EVENT-TYPE.
025800     MOVE WK-C-WHKSV-OCCURRED-AT   TO WK-C-PEVT-OCCURRED-AT.
025900     MOVE WK-C-STAMP-14            TO WK-C-PEVT-RECEIVED-AT.
026000     WRITE WK-C-PXSPEVT-1.
026100     CLOSE PXSPEVT.
026200 B299-INSERT-EVENT-EX.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 B300-LOAD-TRANSACTION.
026600*---------------------------------------------------------------*
026700     OPEN INPUT PXSPIXT.
026800     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-PIXT-END-TO-END-ID.
026900     READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY.
027000     CLOSE PXSPIXT.
027100
027200     IF  NOT WK-C-PIXT-SUCCESSFUL
027300         MOVE "NF" TO WK-C-WHKSV-RESULT
027400     ELSE
027500         IF  NOT WK-C-PIXT-PENDING
027600             MOVE "AF" TO WK-C-WHKSV-RESULT
027700         END-IF
027800     END-IF.
027900 B399-LOAD-TRANSACTION-EX.
028000     EXIT.
028100*---------------------------------------------------------------*
028200 B400-DISPATCH-EVENT.
028300*---------------------------------------------------------------*
028400     MOVE ZERO TO WK-C-RETRY-COUNT.
028500     MOVE "N"  TO WK-C-ATTEMPT-OK-SW.
028600
028700     IF  WK-C-WHKSV-EVENT-TYPE = "CONFIRMED"
028800         PERFORM D100-ATTEMPT-CONFIRM THRU D199-ATTEMPT-CONFIRM-EX
028900             WITH TEST AFTER
029000             UNTIL WK-C-ATTEMPT-SUCCEEDED OR WK-C-RETRY-COUNT >= 3
029100     ELSE
029200         PERFORM D200-ATTEMPT-REJECT THRU D299-ATTEMPT-REJECT-EX
029300             WITH TEST AFTER
029400             UNTIL WK-C-ATTEMPT-SUCCEEDED OR WK-C-RETRY-COUNT >= 3
029500     END-IF.
029600
029700     IF  NOT WK-C-ATTEMPT-SUCCEEDED AND WK-C-WHKSV-RESULT = SPACES
029800         MOVE "RX" TO WK-C-WHKSV-RESULT
029900     END-IF.
030000
030100     IF  WK-C-WHKSV-RESULT = SPACES
030200         MOVE "OK" TO WK-C-WHKSV-RESULT.
030300 B499-DISPATCH-EVENT-EX.
030400     EXIT.
030500*---------------------------------------------------------------*
030600*  ONE CONFIRM ATTEMPT - RELOADS THE TRANSACTION EACH TIME SO A *
030700*  CONCURRENT UPDATE IS SEEN BEFORE WE REWRITE OVER IT.         *
030800*---------------------------------------------------------------*
030900 D100-ATTEMPT-CONFIRM.
031000*---------------------------------------------------------------*
031100     ADD  1 TO WK-C-RETRY-COUNT.
031200     OPEN I-O PXSPIXT.
031300     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-PIXT-END-TO-END-ID.
031400     READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY.
031500
031600     IF  NOT WK-C-PIXT-PENDING
031700         MOVE "AF" TO WK-C-WHKSV-RESULT
031800         MOVE "Y"  TO WK-C-ATTEMPT-OK-SW
031900         CLOSE PXSPIXT
032000         GO TO D199-ATTEMPT-CONFIRM-EX.
032100
032200     MOVE "CONFIRMED"     TO WK-C-PIXT-STATUS.
032300     MOVE WK-C-STAMP-14   TO WK-C-PIXT-CONFIRMED-AT.
032400     MOVE WK-C-STAMP-14   TO WK-C-PIXT-LAST-UPDATE-AT.
032500     ADD  1               TO WK-C-PIXT-VERSION.
032600     REWRITE WK-C-PXSPIXT-1.
032700
032800     IF  NOT WK-C-PIXT-SUCCESSFUL
032900         CLOSE PXSPIXT
033000         GO TO D199-ATTEMPT-CONFIRM-EX.
033100
033200     CLOSE PXSPIXT.
033300
033400     OPEN I-O PXSWALT.
033500     OPEN EXTEND PXSLEDG.
033600     MOVE WK-C-PIXT-TO-WALLET-ID TO WK-C-WALT-WALLET-ID.
033700     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
033800     MOVE WK-C-WALT-BALANCE        TO WK-C-BAL-BEFORE.
033900     ADD  WK-C-PIXT-AMOUNT         TO WK-C-WALT-BALANCE.
034000     MOVE WK-C-WALT-BALANCE        TO WK-C-BAL-AFTER.
034100     MOVE WK-C-STAMP-14            TO WK-C-WALT-UPDATED-AT.
034200     ADD  1                       TO WK-C-WALT-VERSION.
034300     REWRITE WK-C-PXSWALT-1.
034400
034500     MOVE WK-C-WALT-WALLET-ID      TO WK-C-LEDG-WALLET-ID.
034600     MOVE "PIX_TRANSFER_IN"        TO WK-C-LEDG-ENTRY-TYPE.
034700     MOVE WK-C-PIXT-AMOUNT         TO WK-C-LEDG-AMOUNT.
034800     MOVE WK-C-BAL-BEFORE          TO WK-C-LEDG-BAL-BEFORE.
034900     MOVE WK-C-BAL-AFTER           TO WK-C-LEDG-BAL-AFTER.
035000     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-LEDG-TRANSACTN-ID.
035100     MOVE "PIX TRANSFER CREDIT"    TO WK-C-LEDG-DESCRIPTION.
035200     MOVE WK-C-STAMP-14            TO WK-C-LEDG-CREATED-AT.
035300     PERFORM E900-NEXT-LEDGER-ID.
035400     WRITE WK-C-PXSLEDG-1.
035500
035600     CLOSE PXSWALT PXSLEDG.
035700     MOVE "Y" TO WK-C-ATTEMPT-OK-SW.
035800 D199-ATTEMPT-CONFIRM-EX.
035900     EXIT.
036000*---------------------------------------------------------------*
036100 D200-ATTEMPT-REJECT.
036200*---------------------------------------------------------------*
036300     ADD  1 TO WK-C-RETRY-COUNT.
036400     OPEN I-O PXSPIXT.
036500     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-PIXT-END-TO-END-ID.
036600     READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY.
036700
036800     IF  NOT WK-C-PIXT-PENDING
036900         MOVE "AF" TO WK-C-WHKSV-RESULT
037000         MOVE "Y"  TO WK-C-ATTEMPT-OK-SW
037100         CLOSE PXSPIXT
037200         GO TO D299-ATTEMPT-REJECT-EX.
037300
037400     MOVE "REJECTED "     TO WK-C-PIXT-STATUS.
037500     MOVE WK-C-STAMP-14   TO WK-C-PIXT-REJECTED-AT.
037600     MOVE WK-C-STAMP-14   TO WK-C-PIXT-LAST-UPDATE-AT.
037700     ADD  1               TO WK-C-PIXT-VERSION.
037800     REWRITE WK-C-PXSPIXT-1.
037900
038000     IF  NOT WK-C-PIXT-SUCCESSFUL
038100         CLOSE PXSPIXT
038200         GO TO D299-ATTEMPT-REJECT-EX.
038300
038400     CLOSE PXSPIXT.
038500
038600     OPEN I-O PXSWALT.
038700     OPEN EXTEND PXSLEDG.
038800     MOVE WK-C-PIXT-FROM-WALLET-ID TO WK-C-WALT-WALLET-ID.
038900     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
039000     MOVE WK-C-WALT-BALANCE        TO WK-C-BAL-BEFORE.
039100     ADD  WK-C-PIXT-AMOUNT         TO WK-C-WALT-BALANCE.
039200     MOVE WK-C-WALT-BALANCE        TO WK-C-BAL-AFTER.
039300     MOVE WK-C-STAMP-14            TO WK-C-WALT-UPDATED-AT.
039400     ADD  1                       TO WK-C-WALT-VERSION.
039500     REWRITE WK-C-PXSWALT-1.
039600
039700     MOVE WK-C-WALT-WALLET-ID      TO WK-C-LEDG-WALLET-ID.
039800     MOVE "PIX_TRANSFER_REVERSAL"  TO WK-C-LEDG-ENTRY-TYPE.
039900     MOVE WK-C-PIXT-AMOUNT         TO WK-C-LEDG-AMOUNT.
040000     MOVE WK-C-BAL-BEFORE          TO WK-C-LEDG-BAL-BEFORE.
040100     MOVE WK-C-BAL-AFTER           TO WK-C-LEDG-BAL-AFTER.
040200     MOVE WK-C-WHKSV-END-TO-END-ID TO WK-C-LEDG-TRANSACTN-ID.
040300     MOVE "PIX TRANSFER REVERSAL"  TO WK-C-LEDG-DESCRIPTION.
040400     MOVE WK-C-STAMP-14            TO WK-C-LEDG-CREATED-AT.
040500     PERFORM E900-NEXT-LEDGER-ID.
040600     WRITE WK-C-PXSLEDG-1.
040700
040800     CLOSE PXSWALT PXSLEDG.
040900     MOVE "Y" TO WK-C-ATTEMPT-OK-SW.
041000 D299-ATTEMPT-REJECT-EX.
041100     EXIT.
041200*---------------------------------------------------------------*
041300 E900-NEXT-LEDGER-ID.
041400*---------------------------------------------------------------*
041500     ADD  1                    TO WK-N-SEQ-WORK.
041600     MOVE WK-C-STAMP-TIME-6    TO WK-C-LEDG-ENTRY-ID.
041700     ADD  WK-N-SEQ-WORK        TO WK-C-LEDG-ENTRY-ID.
041800 E900-NEXT-LEDGER-ID-EX.
041900     EXIT.
042000
042100******************************************************************
042200************** END OF PROGRAM SOURCE -  PXWWHKSV ****************
042300******************************************************************
