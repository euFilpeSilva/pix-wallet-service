000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWWLSVC.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   19 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE FOR THE WALLET MASTER, PXSWALT.
001200*               OPENS, CREATES OR MOVES MONEY ON ONE WALLET PER
001300*               CALL (CREATE / DEPOSIT / WITHDRAW), OR REPLAYS
001400*               THE LEDGER TO ANSWER A HISTORICAL-BALANCE
001500*               ENQUIRY (HISTBAL). EVERY BALANCE MOVEMENT DROPS
001600*               ONE ENTRY TO THE LEDGER LOG, PXSLEDG.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                      *
002000*================================================================*
002100* TAG     DATE       DEV     DESCRIPTION                        *
002200* ------  ---------  ------  ------------------------------     *
002300* PXW0015 19/03/1991 RSAKOH  INITIAL VERSION - CREATE/DEPOSIT/   *
002400*                    WITHDRAW ONLY                               *
002500* PXW0033 14/07/1994 RSAKOH  REJECT DEPOSIT/WITHDRAW OF ZERO OR  *
002600*                    NEGATIVE AMOUNT (WK-C-WLSVC-AMOUNT)         *
002700* PXW0045 02/06/1997 TNGYWK  ADD VERSION BUMP ON EVERY BALANCE   *
002800*                    REWRITE - SUPPORTS OPTIMISTIC CONCURRENCY   *
002900*                    CHECK MADE BY PXWXFRSV/PXWWHKSV             *
003000* PXW0053 21/09/1998 TNGYWK  Y2K - CREATED-AT/UPDATED-AT STAMPS  *
003100*                    NOW CCYYMMDDHHMMSS, WAS YYMMDDHHMMSS         *
003200* PXW0067 11/03/1999 LIMSF   ADD B400-HIST-BALANCE FUNCTION -    *
003300*                    REPLAYS PXSLEDG FORWARD TO WK-C-WLSVC-AS-OF  *
003400* PXW0103 27/08/2003 LIMSF   REQ#5519 - WITHDRAW NOW REJECTS ON  *
003500*                    INSUFFICIENT BALANCE BEFORE THE SUBTRACT     *
003600*                    RATHER THAN ALLOWING A NEGATIVE BALANCE      *
003700* PXW0133 05/03/2012 ONGWL   REQ#22018 - A000 WAS NOT REFRESHING  *
003800*                    WK-C-STAMP-14 BEFORE EVERY CALL - CREATED-AT/*
003900*                    UPDATED-AT WERE BEING WRITTEN FROM WHATEVER  *
004000*                    STALE VALUE WAS LEFT IN WORKING-STORAGE      *
004100* PXW0138 14/11/2013 RAJMK   REQ#23540 - CREATE-WALLET NOW TAKES   *
004200*                    WK-C-WLSVC-AMOUNT AS THE OPENING BALANCE      *
004300*                    (WAS ALWAYS ZERO), REJECTS A NEGATIVE OPENING *
004400*                    BALANCE, AND DROPS AN OPENING DEPOSIT ENTRY   *
004500*                    TO PXSLEDG WHEN THE OPENING BALANCE IS > 0    *
004600* PXW0140 22/11/2013 RAJMK   REQ#23542 - CREATE-WALLET NOW SCANS    *
004700*                    PXSWALT FOR THE USER-ID BEFORE WRITING (WAS   *
004800*                    ONLY CHECKING THE WALLET-ID PRIMARY KEY, SO   *
004900*                    ONE USER COULD END UP OWNING TWO WALLETS)     *
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PXSWALT ASSIGN TO DATABASE-PXSWALT
006300            ORGANIZATION      IS INDEXED
006400            ACCESS MODE       IS DYNAMIC
006500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT PXSLEDG ASSIGN TO DATABASE-PXSLEDG
006900            ORGANIZATION      IS SEQUENTIAL
007000            ACCESS MODE       IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-LEDG-FILE-STATUS.
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  PXSWALT
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-PXSWALT.
008100 01  WK-C-PXSWALT.
008200     COPY DDS-ALL-FORMATS OF PXSWALT.
008300 01  WK-C-PXSWALT-1.
008400     COPY PXSWALT.
008500
008600 FD  PXSLEDG
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS WK-C-PXSLEDG.
008900 01  WK-C-PXSLEDG.
009000     COPY DDS-ALL-FORMATS OF PXSLEDG.
009100 01  WK-C-PXSLEDG-1.
009200     COPY PXSLEDG.
009300
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                          PIC X(24)        VALUE
009800     "** PROGRAM PXWWLSVC **".
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01  WK-C-COMMON.
010200     COPY PXCMWS.
010300     COPY PXCMDT.
010400
010500 01  WK-C-LEDG-FILE-STATUS           PIC X(02).
010600     88  WK-C-LEDG-SUCCESSFUL                VALUE "00" "02".
010700     88  WK-C-LEDG-AT-END                    VALUE "10".
010800
010900 01  WK-C-PROGRAM-SWITCHES.
011000     05  WK-C-WALT-FOUND-SW          PIC X(01)  VALUE "N".
011100         88  WK-C-WALT-WAS-FOUND             VALUE "Y".
011200     05  WK-C-HIST-EOF-SW            PIC X(01)  VALUE "N".
011300         88  WK-C-HIST-AT-EOF                 VALUE "Y".
011400     05  WK-C-WALT-SCAN-EOF-SW       PIC X(01)  VALUE "N".
011500         88  WK-C-WALT-SCAN-AT-EOF           VALUE "Y".
011600     05  WK-C-WALT-SCAN-DUP-SW       PIC X(01)  VALUE "N".
011700         88  WK-C-WALT-SCAN-FOUND-DUP        VALUE "Y".
011800     05  FILLER                      PIC X(08).
011900
012000 01  WK-C-BAL-BEFORE                 PIC S9(11)V99 COMP-3
012100                                                 VALUE ZERO.
012200 01  WK-C-BAL-AFTER                  PIC S9(11)V99 COMP-3
012300                                                 VALUE ZERO.
012400 01  WK-C-HIST-ACCUM                 PIC S9(11)V99 COMP-3
012500                                                 VALUE ZERO.
012600
012700*****************
012800 LINKAGE SECTION.
012900*****************
013000 COPY WLSVC.
013100 EJECT
013200********************************************
013300 PROCEDURE DIVISION USING WK-C-WLSVC-RECORD.
013400********************************************
013500 MAIN-MODULE.
013600     PERFORM A000-PROCESS-CALLED-ROUTINE
013700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT PROGRAM.
013900
014000*---------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200*---------------------------------------------------------------*
014300     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
014400     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
014500     MOVE WK-C-TODAY-DATE-8         TO WK-C-STAMP-DATE-8.
014600     MOVE WK-C-TODAY-TIME-6         TO WK-C-STAMP-TIME-6.
014700
014800     MOVE SPACES                   TO WK-C-WLSVC-ERROR-CD.
014900     MOVE ZERO                     TO WK-C-WLSVC-BALANCE.
015000
015100     IF      WK-C-WLSVC-CREATE
015200             PERFORM B100-CREATE-WALLET
015300                THRU B199-CREATE-WALLET-EX
015400     ELSE IF WK-C-WLSVC-DEPOSIT
015500             PERFORM B200-DEPOSIT
015600                THRU B299-DEPOSIT-EX
015700     ELSE IF WK-C-WLSVC-WITHDRAW
015800             PERFORM B300-WITHDRAW
015900                THRU B399-WITHDRAW-EX
016000     ELSE IF WK-C-WLSVC-HIST-BAL
016100             PERFORM B400-HIST-BALANCE
016200                THRU B499-HIST-BALANCE-EX
016300     ELSE
016400             MOVE "BADFUNC" TO WK-C-WLSVC-ERROR-CD
016500     END-IF.
016600
016700 A099-PROCESS-CALLED-ROUTINE-EX.
016800     EXIT.
016900*---------------------------------------------------------------*
017000 B100-CREATE-WALLET.
017100*---------------------------------------------------------------*
017200     IF  WK-C-WLSVC-AMOUNT < ZERO
017300         MOVE "BADAMT" TO WK-C-WLSVC-ERROR-CD
017400         GO TO B199-CREATE-WALLET-EX.
017500
017600     OPEN I-O PXSWALT.
017700     OPEN EXTEND PXSLEDG.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "PXWWLSVC - OPEN FILE ERROR - PXSWALT/PXSLEDG"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
018200         GO TO B199-CREATE-WALLET-EX.
018300
018400     PERFORM C800-SCAN-WALLET-BY-USER
018500        THRU C800-SCAN-WALLET-BY-USER-EX.
018600     IF  WK-C-WALT-SCAN-FOUND-DUP
018700         MOVE "DUPWALT" TO WK-C-WLSVC-ERROR-CD
018800         CLOSE PXSWALT PXSLEDG
018900         GO TO B199-CREATE-WALLET-EX.
019000
019100     MOVE WK-C-WLSVC-WALLET-ID  TO WK-C-WALT-WALLET-ID.
019200     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
019300     IF  WK-C-SUCCESSFUL
019400         MOVE "DUPWALT" TO WK-C-WLSVC-ERROR-CD
019500         CLOSE PXSWALT PXSLEDG
019600         GO TO B199-CREATE-WALLET-EX.
019700
019800     INITIALIZE WK-C-PXSWALT-1.
019900     MOVE WK-C-WLSVC-WALLET-ID  TO WK-C-WALT-WALLET-ID.
020000     MOVE WK-C-WLSVC-USER-ID    TO WK-C-WALT-USER-ID.
020100     MOVE WK-C-WLSVC-AMOUNT     TO WK-C-WALT-BALANCE.
020200     MOVE WK-C-STAMP-14         TO WK-C-WALT-CREATED-AT.
020300     MOVE WK-C-STAMP-14         TO WK-C-WALT-UPDATED-AT.
020400     MOVE 1                    TO WK-C-WALT-VERSION.
020500
020600     WRITE WK-C-PXSWALT-1.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "PXWWLSVC - WRITE FILE ERROR - PXSWALT"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
021100         CLOSE PXSWALT PXSLEDG
021200         GO TO B199-CREATE-WALLET-EX.
021300
021400     IF  WK-C-WLSVC-AMOUNT > ZERO
021500         MOVE WK-C-WALT-WALLET-ID TO WK-C-LEDG-WALLET-ID
021600         MOVE "DEPOSIT"           TO WK-C-LEDG-ENTRY-TYPE
021700         MOVE WK-C-WLSVC-AMOUNT   TO WK-C-LEDG-AMOUNT
021800         MOVE ZERO                TO WK-C-LEDG-BAL-BEFORE
021900         MOVE WK-C-WALT-BALANCE   TO WK-C-LEDG-BAL-AFTER
022000         MOVE SPACES              TO WK-C-LEDG-TRANSACTN-ID
022100         MOVE "Opening balance"   TO WK-C-LEDG-DESCRIPTION
022200         MOVE WK-C-STAMP-14       TO WK-C-LEDG-CREATED-AT
022300         PERFORM C900-NEXT-LEDGER-ID
022400         WRITE WK-C-PXSLEDG-1
022500         IF  NOT WK-C-SUCCESSFUL
022600             DISPLAY "PXWWLSVC - WRITE FILE ERROR - PXSLEDG"
022700             DISPLAY "FILE STATUS IS " WK-C-LEDG-FILE-STATUS
022800             MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
022900         END-IF
023000     END-IF.
023100
023200     MOVE WK-C-WALT-BALANCE TO WK-C-WLSVC-BALANCE.
023300
023400     CLOSE PXSWALT PXSLEDG.
023500 B199-CREATE-WALLET-EX.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 B200-DEPOSIT.
023900*---------------------------------------------------------------*
024000     IF  WK-C-WLSVC-AMOUNT NOT > ZERO
024100         MOVE "BADAMT" TO WK-C-WLSVC-ERROR-CD
024200         GO TO B299-DEPOSIT-EX.
024300
024400     OPEN I-O PXSWALT.
024500     OPEN EXTEND PXSLEDG.
024600     IF  NOT WK-C-SUCCESSFUL
024700         DISPLAY "PXWWLSVC - OPEN FILE ERROR - PXSWALT/PXSLEDG"
024800         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
024900         GO TO B299-DEPOSIT-EX.
025000
025100     MOVE WK-C-WLSVC-WALLET-ID  TO WK-C-WALT-WALLET-ID.
025200     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
025300     IF  NOT WK-C-SUCCESSFUL
025400         MOVE "NOWALT "  TO WK-C-WLSVC-ERROR-CD
025500         CLOSE PXSWALT PXSLEDG
025600         GO TO B299-DEPOSIT-EX.
025700
025800     MOVE WK-C-WALT-BALANCE   TO WK-C-BAL-BEFORE.
025900     ADD  WK-C-WLSVC-AMOUNT   TO WK-C-WALT-BALANCE.
026000     MOVE WK-C-WALT-BALANCE   TO WK-C-BAL-AFTER.
026100     MOVE WK-C-STAMP-14       TO WK-C-WALT-UPDATED-AT.
026200     ADD  1                  TO WK-C-WALT-VERSION.
026300
026400     REWRITE WK-C-PXSWALT-1.
026500     IF  NOT WK-C-SUCCESSFUL
026600         DISPLAY "PXWWLSVC - REWRITE FILE ERROR - PXSWALT"
026700         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
026800         CLOSE PXSWALT PXSLEDG
026900         GO TO B299-DEPOSIT-EX.
027000
027100     MOVE WK-C-WALT-WALLET-ID TO WK-C-LEDG-WALLET-ID.
027200     MOVE "DEPOSIT"           TO WK-C-LEDG-ENTRY-TYPE.
027300     MOVE WK-C-WLSVC-AMOUNT   TO WK-C-LEDG-AMOUNT.
027400     MOVE WK-C-BAL-BEFORE     TO WK-C-LEDG-BAL-BEFORE.
027500     MOVE WK-C-BAL-AFTER      TO WK-C-LEDG-BAL-AFTER.
027600     MOVE SPACES              TO WK-C-LEDG-TRANSACTN-ID.
027700     MOVE SPACES              TO WK-C-LEDG-DESCRIPTION.
027800     MOVE WK-C-STAMP-14       TO WK-C-LEDG-CREATED-AT.
027900     PERFORM C900-NEXT-LEDGER-ID.
028000     WRITE WK-C-PXSLEDG-1.
028100     MOVE WK-C-WALT-BALANCE   TO WK-C-WLSVC-BALANCE.
028200
028300     CLOSE PXSWALT PXSLEDG.
028400 B299-DEPOSIT-EX.
028500     EXIT.
028600*---------------------------------------------------------------*
028700 B300-WITHDRAW.
028800*---------------------------------------------------------------*
028900     IF  WK-C-WLSVC-AMOUNT NOT > ZERO
029000         MOVE "BADAMT" TO WK-C-WLSVC-ERROR-CD
029100         GO TO B399-WITHDRAW-EX.
029200
029300     OPEN I-O PXSWALT.
029400     OPEN EXTEND PXSLEDG.
029500     IF  NOT WK-C-SUCCESSFUL
029600         DISPLAY "PXWWLSVC - OPEN FILE ERROR - PXSWALT/PXSLEDG"
029700         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
029800         GO TO B399-WITHDRAW-EX.
029900
030000     MOVE WK-C-WLSVC-WALLET-ID  TO WK-C-WALT-WALLET-ID.
030100     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
030200     IF  NOT WK-C-SUCCESSFUL
030300         MOVE "NOWALT "  TO WK-C-WLSVC-ERROR-CD
030400         CLOSE PXSWALT PXSLEDG
030500         GO TO B399-WITHDRAW-EX.
030600
030700     IF  WK-C-WALT-BALANCE < WK-C-WLSVC-AMOUNT
030800         MOVE "INSUFBAL" TO WK-C-WLSVC-ERROR-CD
030900         MOVE WK-C-WALT-BALANCE TO WK-C-WLSVC-BALANCE
031000         CLOSE PXSWALT PXSLEDG
031100         GO TO B399-WITHDRAW-EX.
031200
031300     MOVE WK-C-WALT-BALANCE      TO WK-C-BAL-BEFORE.
031400     SUBTRACT WK-C-WLSVC-AMOUNT  FROM WK-C-WALT-BALANCE.
031500     MOVE WK-C-WALT-BALANCE      TO WK-C-BAL-AFTER.
031600     MOVE WK-C-STAMP-14          TO WK-C-WALT-UPDATED-AT.
031700     ADD  1                     TO WK-C-WALT-VERSION.
031800
031900     REWRITE WK-C-PXSWALT-1.
032000     IF  NOT WK-C-SUCCESSFUL
032100         DISPLAY "PXWWLSVC - REWRITE FILE ERROR - PXSWALT"
032200         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
032300         CLOSE PXSWALT PXSLEDG
032400         GO TO B399-WITHDRAW-EX.
032500
032600     MOVE WK-C-WALT-WALLET-ID TO WK-C-LEDG-WALLET-ID.
032700     MOVE "WITHDRAWAL"        TO WK-C-LEDG-ENTRY-TYPE.
032800     COMPUTE WK-C-LEDG-AMOUNT = WK-C-WLSVC-AMOUNT * -1.
032900     MOVE WK-C-BAL-BEFORE     TO WK-C-LEDG-BAL-BEFORE.
033000     MOVE WK-C-BAL-AFTER      TO WK-C-LEDG-BAL-AFTER.
033100     MOVE SPACES              TO WK-C-LEDG-TRANSACTN-ID.
033200     MOVE SPACES              TO WK-C-LEDG-DESCRIPTION.
033300     MOVE WK-C-STAMP-14       TO WK-C-LEDG-CREATED-AT.
033400     PERFORM C900-NEXT-LEDGER-ID.
033500     WRITE WK-C-PXSLEDG-1.
033600     MOVE WK-C-WALT-BALANCE   TO WK-C-WLSVC-BALANCE.
033700
033800     CLOSE PXSWALT PXSLEDG.
033900 B399-WITHDRAW-EX.
034000     EXIT.
034100*---------------------------------------------------------------*
034200 B400-HIST-BALANCE.
034300*---------------------------------------------------------------*
034400     MOVE ZERO   TO WK-C-HIST-ACCUM.
034500     MOVE "N"    TO WK-C-HIST-EOF-SW.
034600
034700     OPEN INPUT PXSLEDG.
034800     IF  NOT WK-C-LEDG-SUCCESSFUL
034900         DISPLAY "PXWWLSVC - OPEN FILE ERROR - PXSLEDG"
035000         MOVE "FILEERR" TO WK-C-WLSVC-ERROR-CD
035100         GO TO B499-HIST-BALANCE-EX.
035200
035300     PERFORM C100-READ-LEDGER-NEXT.
035400     PERFORM C200-ACCUMULATE-HISTORY
035500        UNTIL WK-C-HIST-AT-EOF.
035600
035700     CLOSE PXSLEDG.
035800     MOVE WK-C-HIST-ACCUM TO WK-C-WLSVC-BALANCE.
035900 B499-HIST-BALANCE-EX.
036000     EXIT.
036100*---------------------------------------------------------------*
036200 C100-READ-LEDGER-NEXT.
036300*---------------------------------------------------------------*
036400     READ PXSLEDG INTO WK-C-PXSLEDG-1.
036500     IF  WK-C-LEDG-AT-END
036600         MOVE "Y" TO WK-C-HIST-EOF-SW.
036700 C100-READ-LEDGER-NEXT-EX.
036800     EXIT.
036900*---------------------------------------------------------------*
037000 C200-ACCUMULATE-HISTORY.
037100*---------------------------------------------------------------*
037200     IF  WK-C-LEDG-WALLET-ID = WK-C-WLSVC-WALLET-ID
037300         AND WK-C-LEDG-CREATED-AT NOT > WK-C-WLSVC-AS-OF
037400         ADD WK-C-LEDG-AMOUNT TO WK-C-HIST-ACCUM.
037500     PERFORM C100-READ-LEDGER-NEXT.
037600 C200-ACCUMULATE-HISTORY-EX.
037700     EXIT.
037800*---------------------------------------------------------------*
037900*  FETCH-CURSOR-1 STYLE BROWSE - WALK PXSWALT IN WALLET-ID        *
038000*  SEQUENCE LOOKING FOR A ROW ALREADY ON FILE FOR THIS USER-ID.   *
038100*  CAUGHT HERE BECAUSE THE PRIMARY KEY IS WALLET-ID, NOT USER-ID, *
038200*  SO THE KEYED READ ON WK-C-WALT-WALLET-ID CANNOT SEE IT.        *
038300*---------------------------------------------------------------*
038400 C800-SCAN-WALLET-BY-USER.
038500*---------------------------------------------------------------*
038600     MOVE "N" TO WK-C-WALT-SCAN-EOF-SW.
038700     MOVE "N" TO WK-C-WALT-SCAN-DUP-SW.
038800
038900     PERFORM C810-FETCH-NEXT-WALLET.
039000     PERFORM C820-TEST-USER-SCAN-ENTRY
039100        UNTIL WK-C-WALT-SCAN-AT-EOF
039200           OR WK-C-WALT-SCAN-FOUND-DUP.
039300 C800-SCAN-WALLET-BY-USER-EX.
039400     EXIT.
039500*---------------------------------------------------------------*
039600 C810-FETCH-NEXT-WALLET.
039700*---------------------------------------------------------------*
039800     READ PXSWALT NEXT RECORD INTO WK-C-PXSWALT-1
039900          AT END MOVE "Y" TO WK-C-WALT-SCAN-EOF-SW.
040000 C810-FETCH-NEXT-WALLET-EX.
040100     EXIT.
040200*---------------------------------------------------------------*
040300 C820-TEST-USER-SCAN-ENTRY.
040400*---------------------------------------------------------------*
040500     IF  WK-C-WALT-USER-ID = WK-C-WLSVC-USER-ID
040600         MOVE "Y" TO WK-C-WALT-SCAN-DUP-SW
040700     ELSE
040800         PERFORM C810-FETCH-NEXT-WALLET
040900     END-IF.
041000 C820-TEST-USER-SCAN-ENTRY-EX.
041100     EXIT.
041200*---------------------------------------------------------------*
041300 C900-NEXT-LEDGER-ID.
041400*---------------------------------------------------------------*
041500     ADD  1                    TO WK-N-SEQ-WORK.
041600     MOVE WK-C-STAMP-TIME-6    TO WK-C-LEDG-ENTRY-ID.
041700     ADD  WK-N-SEQ-WORK        TO WK-C-LEDG-ENTRY-ID.
041800 C900-NEXT-LEDGER-ID-EX.
041900     EXIT.
042000
042100******************************************************************
042200************** END OF PROGRAM SOURCE -  PXWWLSVC ****************
042300******************************************************************
