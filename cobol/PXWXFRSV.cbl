000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PXWXFRSV.
000500 AUTHOR.         R S A KOH.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - WALLET UNIT.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - SEE DATA SECURITY MANUAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE THAT ORCHESTRATES ONE PIX TRANSFER
001200*               REQUEST END TO END. CHECKS THE IDEMPOTENCY CACHE
001300*               FIRST (PXWIDMSV), RESOLVES THE SENDING WALLET AND
001400*               THE DESTINATION PIX KEY (PXWKEYSV), RUNS THE
001500*               STANDARD VALIDATOR (PXWVALID), MINTS A
001600*               DETERMINISTIC END-TO-END-ID OFF THE IDEMPOTENCY
001700*               KEY, STORES A PENDING PROVISIONAL RESPONSE, THEN
001800*               DEBITS THE SENDER, POSTS THE PENDING TRANSACTION
001900*               AND A PREVIEW CREDIT LEDGER ROW TO THE RECEIVER.
002000*               THE RECEIVER'S BALANCE ITSELF IS NOT TOUCHED
002100*               HERE - THAT HAPPENS ONLY WHEN PXWWHKSV POSTS THE
002200*               CONFIRMED WEBHOOK.
002300*
002400*================================================================*
002500* HISTORY OF MODIFICATION:                                      *
002600*================================================================*
002700* TAG     DATE       DEV     DESCRIPTION                        *
002800* ------  ---------  ------  ------------------------------     *
002900* PXW0018 25/03/1991 RSAKOH  INITIAL VERSION                    *
003000* PXW0040 30/07/1996 TNGYWK  ADD WK-C-XFRSV-WINDOW-MINS PASS-    *
003100*                    THROUGH TO PXWVALID (DUP-TRANSFER WINDOW)   *
003200* PXW0064 27/05/1998 TNGYWK  Y2K - ALL STAMPS MOVED TO THE 4-     *
003300*                    DIGIT CENTURY COPY OF PXCMDT                *
003400* PXW0078 24/01/1999 LIMSF   REQ#1140 - RACE CHECK (STEP 6) ADDED*
003500*                    AFTER STORING THE PROVISIONAL RESPONSE, SO  *
003600*                    A CONCURRENT RETRY OF THE SAME KEY CANNOT    *
003700*                    DOUBLE-POST THE DEBIT                       *
003800* PXW0099 18/07/2002 LIMSF   REQ#4002 - PREVIEW CREDIT LEDGER ROW*
003900*                    TO TO-WALLET NOW WRITTEN AT INITIATION      *
004000*                    (WAS ONLY WRITTEN ON WEBHOOK CONFIRM)        *
004100* PXW0128 02/02/2009 ONGWL   REQ#17760 - END-TO-END-ID BUILD      *
004200*                    MOVED OUT TO D1NN PARAGRAPHS FOR CLARITY     *
004300* PXW0135 05/03/2012 ONGWL   REQ#22018 - A000 WAS NOT REFRESHING  *
004400*                    WK-C-STAMP-14 BEFORE EVERY CALL - INITIATED- *
004500*                    AT/CREATED-AT STAMPS WERE STALE              *
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PXSWALT ASSIGN TO DATABASE-PXSWALT
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS DYNAMIC
006100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT PXSPIXT ASSIGN TO DATABASE-PXSPIXT
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800            FILE STATUS       IS WK-C-PIXT-FILE-STATUS.
006900
007000     SELECT PXSLEDG ASSIGN TO DATABASE-PXSLEDG
007100            ORGANIZATION      IS SEQUENTIAL
007200            ACCESS MODE       IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-LEDG-FILE-STATUS.
007400 EJECT
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  PXSWALT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-PXSWALT.
008300 01  WK-C-PXSWALT.
008400     COPY DDS-ALL-FORMATS OF PXSWALT.
008500 01  WK-C-PXSWALT-1.
008600     COPY PXSWALT.
008700
008800 FD  PXSPIXT
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-PXSPIXT.
009100 01  WK-C-PXSPIXT.
009200     COPY DDS-ALL-FORMATS OF PXSPIXT.
009300 01  WK-C-PXSPIXT-1.
009400     COPY PXSPIXT.
009500
009600 FD  PXSLEDG
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-C-PXSLEDG.
009900 01  WK-C-PXSLEDG.
010000     COPY DDS-ALL-FORMATS OF PXSLEDG.
010100 01  WK-C-PXSLEDG-1.
010200     COPY PXSLEDG.
010300
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER                          PIC X(24)        VALUE
010800     "** PROGRAM PXWXFRSV **".
010900
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-C-COMMON.
011200     COPY PXCMWS.
011300     COPY PXCMDT.
011400
011500 01  WK-C-PIXT-FILE-STATUS            PIC X(02).
011600     88  WK-C-PIXT-SUCCESSFUL                 VALUE "00" "02".
011700     88  WK-C-PIXT-NOT-ON-FILE                VALUE "23".
011800
011900 01  WK-C-LEDG-FILE-STATUS            PIC X(02).
012000     88  WK-C-LEDG-SUCCESSFUL                 VALUE "00" "02".
012100
012200 01  WK-C-PROGRAM-SWITCHES.
012300     05  WK-C-DONE-SW                PIC X(01)  VALUE "N".
012400         88  WK-C-ALREADY-DONE                VALUE "Y".
012500     05  FILLER                      PIC X(10).
012600
012700 01  WK-C-TO-WALLET-ID                PIC 9(09)  VALUE ZERO.
012800 01  WK-C-WORK-E2E-ID                 PIC X(36)  VALUE SPACES.
012900 01  WK-C-WORK-STATUS                 PIC X(09)  VALUE SPACES.
013000 01  WK-C-BAL-BEFORE                  PIC S9(11)V99 COMP-3
013100                                                  VALUE ZERO.
013200 01  WK-C-BAL-AFTER                   PIC S9(11)V99 COMP-3
013300                                                  VALUE ZERO.
013400
013500* ------------- RESPONSE-BODY FIXED-WIDTH LAYOUT -----------------*
013600* STORED VERBATIM IN PXSIDEM-RESPONSE-BODY AND REPLAYED BYTE FOR *
013700* BYTE ON AN IDEMPOTENT RETRY - THIS PROGRAM OWNS THE LAYOUT.    *
013800 01  WK-C-RESP-BODY-LAYOUT.
013900     05  WK-C-RESP-E2E-ID             PIC X(36).
014000     05  WK-C-RESP-STATUS             PIC X(09).
014100     05  FILLER                       PIC X(455).
014200 01  WK-C-RESP-BODY-R REDEFINES WK-C-RESP-BODY-LAYOUT
014300                                       PIC X(500).
014400
014500* --------------- DETERMINISTIC END-TO-END-ID BUILD --------------*
014600* THE SAME IDEMPOTENCY KEY MUST ALWAYS YIELD THE SAME 36-BYTE ID.*
014700* NO FUNCTION VERB IS USED - THE KEY'S CHARACTER FREQUENCY IS     *
014800* TALLIED AGAINST A FIXED ALPHABET, WEIGHTED, AND CHOPPED INTO    *
014900* HEX NIBBLES WITH PLAIN DIVIDE/REMAINDER ARITHMETIC.             *
015000 01  WK-C-HEX-DIGITS                  PIC X(16)  VALUE
015100     "0123456789ABCDEF".
015200 01  WK-C-ALPHA-SET                   PIC X(36)  VALUE
015300     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400 01  WK-C-E2E-UUID-HEX                PIC X(32)  VALUE SPACES.
015500 01  WK-C-E2E-WORK-FIELDS.
015600     05  WK-C-E2E-CK1                 PIC 9(09) COMP-3
015700                                                  VALUE ZERO.
015800     05  WK-C-E2E-CK2                 PIC 9(09) COMP-3
015900                                                  VALUE ZERO.
016000     05  WK-C-E2E-TALLY                PIC 9(05) COMP-3
016100                                                  VALUE ZERO.
016200     05  WK-C-E2E-ALPHA-IDX            PIC S9(03) COMP
016300                                                  VALUE ZERO.
016400     05  WK-C-E2E-HEX-POS              PIC S9(03) COMP
016500                                                  VALUE ZERO.
016600     05  WK-C-E2E-SEED                 PIC 9(09) COMP-3
016700                                                  VALUE ZERO.
016800     05  WK-C-E2E-QUOTIENT              PIC 9(09) COMP-3
016900                                                  VALUE ZERO.
017000     05  WK-C-E2E-NIBBLE                PIC 9(02) COMP-3
017100                                                  VALUE ZERO.
017200     05  FILLER                          PIC X(08).
017300
017400* ----- PARAMETER AREAS FOR THE SUBORDINATE CALLED ROUTINES -----*
017500 COPY IDMSV.
017600 COPY KEYSV.
017700 COPY VALID.
017800
017900*****************
018000 LINKAGE SECTION.
018100*****************
018200 COPY XFRSV.
018300 EJECT
018400********************************************
018500 PROCEDURE DIVISION USING WK-C-XFRSV-RECORD.
018600********************************************
018700 MAIN-MODULE.
018800     PERFORM A000-PROCESS-CALLED-ROUTINE
018900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
019000     EXIT PROGRAM.
019100
019200*---------------------------------------------------------------*
019300 A000-PROCESS-CALLED-ROUTINE.
019400*---------------------------------------------------------------*
019500     ACCEPT WK-C-TODAY-DATE-8 FROM DATE YYYYMMDD.
019600     ACCEPT WK-C-TODAY-TIME-6 FROM TIME.
019700     MOVE WK-C-TODAY-DATE-8         TO WK-C-STAMP-DATE-8.
019800     MOVE WK-C-TODAY-TIME-6         TO WK-C-STAMP-TIME-6.
019900
020000     MOVE SPACES TO WK-C-XFRSV-ERROR-CD.
020100     MOVE SPACES TO WK-C-XFRSV-END-TO-END-ID.
020200     MOVE SPACES TO WK-C-XFRSV-STATUS.
020300     MOVE "N"    TO WK-C-DONE-SW.
020400
020500* STEP 1 - IDEMPOTENCY CHECK                                     *
020600     PERFORM B100-IDEMPOTENCY-LOOKUP
020700        THRU B199-IDEMPOTENCY-LOOKUP-EX.
020800     IF  WK-C-ALREADY-DONE OR NOT WK-C-XFRSV-NO-ERROR
020900         GO TO A090-BUILD-OUTPUT.
021000
021100* STEP 2 - RESOLVE FROM-WALLET, DESTINATION KEY AND TO-WALLET    *
021200     PERFORM B200-RESOLVE-WALLETS-AND-KEY
021300        THRU B299-RESOLVE-WALLETS-AND-KEY-EX.
021400     IF  NOT WK-C-XFRSV-NO-ERROR
021500         GO TO A090-BUILD-OUTPUT.
021600
021700* STEP 3 - RUN THE STANDARD TRANSFER VALIDATOR                   *
021800     PERFORM B300-RUN-VALIDATOR
021900        THRU B399-RUN-VALIDATOR-EX.
022000     IF  NOT WK-C-XFRSV-NO-ERROR
022100         GO TO A090-BUILD-OUTPUT.
022200
022300* STEP 4 - MINT THE DETERMINISTIC END-TO-END-ID                  *
022400     PERFORM B400-COMPUTE-END-TO-END-ID
022500        THRU B499-COMPUTE-END-TO-END-ID-EX.
022600
022700* STEP 5 - STORE THE PENDING PROVISIONAL RESPONSE                *
022800     PERFORM B500-STORE-PROVISIONAL
022900        THRU B599-STORE-PROVISIONAL-EX.
023000     IF  WK-C-ALREADY-DONE
023100         GO TO A090-BUILD-OUTPUT.
023200
023300* STEP 6 - RACE CHECK AGAINST AN ALREADY-POSTED TRANSACTION      *
023400     PERFORM B600-CHECK-TRANSACTION-RACE
023500        THRU B699-CHECK-TRANSACTION-RACE-EX.
023600     IF  WK-C-ALREADY-DONE
023700         GO TO A090-BUILD-OUTPUT.
023800
023900* STEP 7 - DEBIT THE SENDING WALLET                              *
024000     PERFORM B700-DEBIT-FROM-WALLET
024100        THRU B799-DEBIT-FROM-WALLET-EX.
024200     IF  NOT WK-C-XFRSV-NO-ERROR
024300         GO TO A090-BUILD-OUTPUT.
024400
024500* STEP 8 - INSERT THE PENDING TRANSACTION                        *
024600     PERFORM B800-WRITE-PENDING-TRANSACTION
024700        THRU B899-WRITE-PENDING-TRANSACTION-EX.
024800
024900* STEP 9 - PREVIEW CREDIT LEDGER ROW ON THE RECEIVING WALLET     *
025000     PERFORM B900-WRITE-PREVIEW-CREDIT
025100        THRU B999-WRITE-PREVIEW-CREDIT-EX.
025200
025300 A090-BUILD-OUTPUT.
025400* STEP 10 - RETURN THE PENDING RESPONSE                          *
025500     MOVE WK-C-WORK-E2E-ID TO WK-C-XFRSV-END-TO-END-ID.
025600     MOVE WK-C-WORK-STATUS TO WK-C-XFRSV-STATUS.
025700 A099-PROCESS-CALLED-ROUTINE-EX.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 B100-IDEMPOTENCY-LOOKUP.
026100*---------------------------------------------------------------*
026200     MOVE "LOOKUP"              TO WK-C-IDMSV-FUNCTION.
026300     MOVE WK-C-XFRSV-IDEMP-KEY  TO WK-C-IDMSV-KEY-VALUE.
026400     CALL "PXWIDMSV" USING WK-C-IDMSV-RECORD.
026500
026600     IF  WK-C-IDMSV-WAS-FOUND
026700         MOVE WK-C-IDMSV-RESPONSE-BODY TO WK-C-RESP-BODY-R
026800         MOVE WK-C-RESP-E2E-ID         TO WK-C-WORK-E2E-ID
026900         MOVE WK-C-RESP-STATUS         TO WK-C-WORK-STATUS
027000         MOVE "Y"                      TO WK-C-DONE-SW.
027100 B199-IDEMPOTENCY-LOOKUP-EX.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 B200-RESOLVE-WALLETS-AND-KEY.
027500*---------------------------------------------------------------*
027600     OPEN INPUT PXSWALT.
027700     MOVE WK-C-XFRSV-FROM-WALLET TO WK-C-WALT-WALLET-ID.
027800     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
027900     CLOSE PXSWALT.
028000     IF  NOT WK-C-SUCCESSFUL
028100         MOVE "NOFROM " TO WK-C-XFRSV-ERROR-CD
028200         GO TO B299-RESOLVE-WALLETS-AND-KEY-EX.
028300
028400     MOVE "LOOKUP"               TO WK-C-KEYSV-FUNCTION.
028500     MOVE WK-C-XFRSV-TO-PIX-KEY  TO WK-C-KEYSV-KEY-VALUE.
028600     CALL "PXWKEYSV" USING WK-C-KEYSV-RECORD.
028700
028800     IF  WK-C-KEYSV-FOUND-WALLET = ZERO
028900         MOVE "NOKEY  " TO WK-C-XFRSV-ERROR-CD
029000     ELSE
029100         MOVE WK-C-KEYSV-FOUND-WALLET TO WK-C-TO-WALLET-ID
029200     END-IF.
029300 B299-RESOLVE-WALLETS-AND-KEY-EX.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 B300-RUN-VALIDATOR.
029700*---------------------------------------------------------------*
029800     MOVE WK-C-XFRSV-FROM-WALLET  TO WK-C-VALID-FROM-WALLET.
029900     MOVE WK-C-TO-WALLET-ID       TO WK-C-VALID-TO-WALLET.
030000     MOVE WK-C-XFRSV-TO-PIX-KEY   TO WK-C-VALID-TO-PIX-KEY.
030100     MOVE WK-C-XFRSV-AMOUNT       TO WK-C-VALID-AMOUNT.
030200     MOVE WK-C-XFRSV-WINDOW-MINS  TO WK-C-VALID-WINDOW-MINS.
030300     MOVE WK-C-STAMP-14           TO WK-C-VALID-NOW.
030400     CALL "PXWVALID" USING WK-C-VALID-RECORD.
030500
030600     IF      WK-C-VALID-BAD-AMOUNT
030700             MOVE "BADAMT " TO WK-C-XFRSV-ERROR-CD
030800     ELSE IF WK-C-VALID-SELF-TRANSFER
030900             MOVE "SELFXFR" TO WK-C-XFRSV-ERROR-CD
031000     ELSE IF WK-C-VALID-DUPLICATE
031100             MOVE "DUPXFER" TO WK-C-XFRSV-ERROR-CD
031200     END-IF.
031300 B399-RUN-VALIDATOR-EX.
031400     EXIT.
031500*---------------------------------------------------------------*
031600*  BUILD A 36-BYTE UUID-SHAPED ID FROM THE IDEMPOTENCY KEY.      *
031700*  SEE WORKING-STORAGE HEADER NOTE FOR THE APPROACH.             *
031800*---------------------------------------------------------------*
031900 B400-COMPUTE-END-TO-END-ID.
032000*---------------------------------------------------------------*
032100     MOVE ZERO TO WK-C-E2E-CK1 WK-C-E2E-CK2.
032200     PERFORM D100-TALLY-ALPHA-CHAR THRU D100-TALLY-ALPHA-CHAR-EX
032300         VARYING WK-C-E2E-ALPHA-IDX FROM 1 BY 1
032400           UNTIL WK-C-E2E-ALPHA-IDX > 36.
032500
032600     PERFORM D200-BUILD-HEX-NIBBLE THRU D200-BUILD-HEX-NIBBLE-EX
032700         VARYING WK-C-E2E-HEX-POS FROM 1 BY 1
032800           UNTIL WK-C-E2E-HEX-POS > 32.
032900
033000     MOVE SPACES TO WK-C-WORK-E2E-ID.
033100     STRING WK-C-E2E-UUID-HEX (1:8)   DELIMITED BY SIZE
033200            "-"                       DELIMITED BY SIZE
033300            WK-C-E2E-UUID-HEX (9:4)   DELIMITED BY SIZE
033400            "-"                       DELIMITED BY SIZE
033500            WK-C-E2E-UUID-HEX (13:4)  DELIMITED BY SIZE
033600            "-"                       DELIMITED BY SIZE
033700            WK-C-E2E-UUID-HEX (17:4)  DELIMITED BY SIZE
033800            "-"                       DELIMITED BY SIZE
033900            WK-C-E2E-UUID-HEX (21:12) DELIMITED BY SIZE
034000       INTO WK-C-WORK-E2E-ID.
034100 B499-COMPUTE-END-TO-END-ID-EX.
034200     EXIT.
034300*---------------------------------------------------------------*
034400 D100-TALLY-ALPHA-CHAR.
034500*---------------------------------------------------------------*
034600     MOVE ZERO TO WK-C-E2E-TALLY.
034700     INSPECT WK-C-XFRSV-IDEMP-KEY TALLYING WK-C-E2E-TALLY
034800         FOR ALL WK-C-ALPHA-SET (WK-C-E2E-ALPHA-IDX:1).
034900     COMPUTE WK-C-E2E-CK1 =
035000         WK-C-E2E-CK1 + (WK-C-E2E-TALLY * WK-C-E2E-ALPHA-IDX).
035100     COMPUTE WK-C-E2E-CK2 =
035200         WK-C-E2E-CK2 +
035300         (WK-C-E2E-TALLY * (37 - WK-C-E2E-ALPHA-IDX)).
035400 D100-TALLY-ALPHA-CHAR-EX.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 D200-BUILD-HEX-NIBBLE.
035800*---------------------------------------------------------------*
035900     COMPUTE WK-C-E2E-SEED =
036000         WK-C-E2E-CK1
036100       + (WK-C-E2E-HEX-POS * WK-C-E2E-CK2)
036200       + (WK-C-E2E-HEX-POS * WK-C-E2E-HEX-POS).
036300     DIVIDE WK-C-E2E-SEED BY 16
036400         GIVING WK-C-E2E-QUOTIENT
036500         REMAINDER WK-C-E2E-NIBBLE.
036600     MOVE WK-C-HEX-DIGITS (WK-C-E2E-NIBBLE + 1:1)
036700         TO WK-C-E2E-UUID-HEX (WK-C-E2E-HEX-POS:1).
036800 D200-BUILD-HEX-NIBBLE-EX.
036900     EXIT.
037000*---------------------------------------------------------------*
037100 B500-STORE-PROVISIONAL.
037200*---------------------------------------------------------------*
037300     MOVE "PENDING  "        TO WK-C-WORK-STATUS.
037400
037500     MOVE SPACES              TO WK-C-RESP-BODY-LAYOUT.
037600     MOVE WK-C-WORK-E2E-ID     TO WK-C-RESP-E2E-ID.
037700     MOVE WK-C-WORK-STATUS     TO WK-C-RESP-STATUS.
037800
037900     MOVE "STORE"              TO WK-C-IDMSV-FUNCTION.
038000     MOVE WK-C-XFRSV-IDEMP-KEY TO WK-C-IDMSV-KEY-VALUE.
038100     MOVE WK-C-RESP-BODY-R     TO WK-C-IDMSV-RESPONSE-BODY.
038200     MOVE 200                 TO WK-C-IDMSV-HTTP-STATUS.
038300     CALL "PXWIDMSV" USING WK-C-IDMSV-RECORD.
038400
038500     IF  WK-C-IDMSV-COLLISION
038600         MOVE WK-C-IDMSV-RESPONSE-BODY TO WK-C-RESP-BODY-R
038700         MOVE WK-C-RESP-E2E-ID         TO WK-C-WORK-E2E-ID
038800         MOVE WK-C-RESP-STATUS         TO WK-C-WORK-STATUS
038900         MOVE "Y"                      TO WK-C-DONE-SW
039000     END-IF.
039100 B599-STORE-PROVISIONAL-EX.
039200     EXIT.
039300*---------------------------------------------------------------*
039400 B600-CHECK-TRANSACTION-RACE.
039500*---------------------------------------------------------------*
039600     OPEN INPUT PXSPIXT.
039700     MOVE WK-C-WORK-E2E-ID TO WK-C-PIXT-END-TO-END-ID.
039800     READ PXSPIXT KEY IS EXTERNALLY-DESCRIBED-KEY.
039900     CLOSE PXSPIXT.
040000     IF  WK-C-PIXT-SUCCESSFUL
040100         MOVE "Y" TO WK-C-DONE-SW.
040200 B699-CHECK-TRANSACTION-RACE-EX.
040300     EXIT.
040400*---------------------------------------------------------------*
040500 B700-DEBIT-FROM-WALLET.
040600*---------------------------------------------------------------*
040700     OPEN I-O PXSWALT.
040800     OPEN EXTEND PXSLEDG.
040900
041000     MOVE WK-C-XFRSV-FROM-WALLET TO WK-C-WALT-WALLET-ID.
041100     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
041200
041300     IF  WK-C-WALT-BALANCE < WK-C-XFRSV-AMOUNT
041400         MOVE "INSUFFB" TO WK-C-XFRSV-ERROR-CD
041500         CLOSE PXSWALT PXSLEDG
041600         GO TO B799-DEBIT-FROM-WALLET-EX.
041700
041800     MOVE WK-C-WALT-BALANCE          TO WK-C-BAL-BEFORE.
041900     SUBTRACT WK-C-XFRSV-AMOUNT FROM WK-C-WALT-BALANCE.
042000     MOVE WK-C-WALT-BALANCE          TO WK-C-BAL-AFTER.
042100     MOVE WK-C-STAMP-14              TO WK-C-WALT-UPDATED-AT.
042200     ADD  1                         TO WK-C-WALT-VERSION.
042300     REWRITE WK-C-PXSWALT-1.
042400
042500     MOVE WK-C-WALT-WALLET-ID        TO WK-C-LEDG-WALLET-ID.
042600     MOVE "WITHDRAWAL"               TO WK-C-LEDG-ENTRY-TYPE.
042700     COMPUTE WK-C-LEDG-AMOUNT = WK-C-XFRSV-AMOUNT * -1.
042800     MOVE WK-C-BAL-BEFORE            TO WK-C-LEDG-BAL-BEFORE.
042900     MOVE WK-C-BAL-AFTER             TO WK-C-LEDG-BAL-AFTER.
043000     MOVE WK-C-WORK-E2E-ID           TO WK-C-LEDG-TRANSACTN-ID.
043100     MOVE "PIX TRANSFER DEBIT"       TO WK-C-LEDG-DESCRIPTION.
043200     MOVE WK-C-STAMP-14              TO WK-C-LEDG-CREATED-AT.
043300     PERFORM C900-NEXT-LEDGER-ID.
043400     WRITE WK-C-PXSLEDG-1.
043500
043600     CLOSE PXSWALT PXSLEDG.
043700 B799-DEBIT-FROM-WALLET-EX.
043800     EXIT.
043900*---------------------------------------------------------------*
044000 B800-WRITE-PENDING-TRANSACTION.
044100*---------------------------------------------------------------*
044200     OPEN I-O PXSPIXT.
044300     INITIALIZE WK-C-PXSPIXT-1.
044400     MOVE WK-C-WORK-E2E-ID        TO WK-C-PIXT-END-TO-END-ID.
044500     MOVE WK-C-XFRSV-FROM-WALLET  TO WK-C-PIXT-FROM-WALLET-ID.
044600     MOVE WK-C-TO-WALLET-ID       TO WK-C-PIXT-TO-WALLET-ID.
044700     MOVE WK-C-XFRSV-TO-PIX-KEY   TO WK-C-PIXT-TO-PIX-KEY.
044800     MOVE WK-C-XFRSV-AMOUNT       TO WK-C-PIXT-AMOUNT.
044900     MOVE "PENDING  "             TO WK-C-PIXT-STATUS.
045000     MOVE WK-C-XFRSV-IDEMP-KEY    TO WK-C-PIXT-IDEMP-KEY.
045100     MOVE WK-C-STAMP-14           TO WK-C-PIXT-INITIATED-AT.
045200     MOVE SPACES                  TO WK-C-PIXT-CONFIRMED-AT.
045300     MOVE SPACES                  TO WK-C-PIXT-REJECTED-AT.
045400     MOVE WK-C-STAMP-14           TO WK-C-PIXT-LAST-UPDATE-AT.
045500     MOVE ZERO                    TO WK-C-PIXT-VERSION.
045600     WRITE WK-C-PXSPIXT-1.
045700     CLOSE PXSPIXT.
045800 B899-WRITE-PENDING-TRANSACTION-EX.
045900     EXIT.
046000*---------------------------------------------------------------*
046100 B900-WRITE-PREVIEW-CREDIT.
046200*---------------------------------------------------------------*
046300     OPEN INPUT PXSWALT.
046400     MOVE WK-C-TO-WALLET-ID TO WK-C-WALT-WALLET-ID.
046500     READ PXSWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
046600     MOVE WK-C-WALT-BALANCE TO WK-C-BAL-BEFORE.
046700     CLOSE PXSWALT.
046800
046900     ADD WK-C-XFRSV-AMOUNT TO WK-C-BAL-BEFORE GIVING WK-C-BAL-AFTER.
047000
047100     OPEN EXTEND PXSLEDG.
047200     MOVE WK-C-TO-WALLET-ID        TO WK-C-LEDG-WALLET-ID.
047300     MOVE "DEPOSIT"                TO WK-C-LEDG-ENTRY-TYPE.
047400     MOVE WK-C-XFRSV-AMOUNT        TO WK-C-LEDG-AMOUNT.
047500     MOVE WK-C-BAL-BEFORE          TO WK-C-LEDG-BAL-BEFORE.
047600     MOVE WK-C-BAL-AFTER           TO WK-C-LEDG-BAL-AFTER.
047700     MOVE WK-C-WORK-E2E-ID         TO WK-C-LEDG-TRANSACTN-ID.
047800     MOVE "(PENDING)"              TO WK-C-LEDG-DESCRIPTION.
047900     MOVE WK-C-STAMP-14            TO WK-C-LEDG-CREATED-AT.
048000     PERFORM C900-NEXT-LEDGER-ID.
048100     WRITE WK-C-PXSLEDG-1.
048200     CLOSE PXSLEDG.
048300 B999-WRITE-PREVIEW-CREDIT-EX.
048400     EXIT.
048500*---------------------------------------------------------------*
048600 C900-NEXT-LEDGER-ID.
048700*---------------------------------------------------------------*
048800     ADD  1                    TO WK-N-SEQ-WORK.
048900     MOVE WK-C-STAMP-TIME-6    TO WK-C-LEDG-ENTRY-ID.
049000     ADD  WK-N-SEQ-WORK        TO WK-C-LEDG-ENTRY-ID.
049100 C900-NEXT-LEDGER-ID-EX.
049200     EXIT.
049300
049400******************************************************************
049500************** END OF PROGRAM SOURCE -  PXWXFRSV ****************
049600******************************************************************
