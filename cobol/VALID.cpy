000100*-----------------------------------------------------------------*
000200* VALID - LINKAGE AREA FOR PXWVALID (PIX TRANSFER VALIDATOR)      *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0011 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900* PXW0054 20/10/1997 TNGYWK  ADD WK-C-VALID-WINDOW-MINS - DUP      *
001000*                    TRANSFER WINDOW NOW A CALLER-SUPPLIED PARM   *
001100*-----------------------------------------------------------------*
001200 01  WK-C-VALID-RECORD.
001300     05  WK-C-VALID-INPUT.
001400         10  WK-C-VALID-FROM-WALLET    PIC 9(09).
001500         10  WK-C-VALID-TO-WALLET      PIC 9(09).
001600         10  WK-C-VALID-TO-PIX-KEY     PIC X(77).
001700         10  WK-C-VALID-AMOUNT         PIC S9(11)V99 COMP-3.
001800         10  WK-C-VALID-WINDOW-MINS    PIC 9(05).
001900*                                0 = DUPLICATE-WINDOW CHECK DISABLED
002000         10  WK-C-VALID-NOW            PIC X(14).
002100     05  WK-C-VALID-OUTPUT.
002200         10  WK-C-VALID-STATUS         PIC X(02).
002300             88  WK-C-VALID-OK                 VALUE "OK".
002400             88  WK-C-VALID-BAD-AMOUNT          VALUE "BA".
002500             88  WK-C-VALID-SELF-TRANSFER       VALUE "ST".
002600             88  WK-C-VALID-DUPLICATE           VALUE "DT".
002700         10  FILLER                    PIC X(18).
