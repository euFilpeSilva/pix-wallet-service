000100*-----------------------------------------------------------------*
000200* WHKSV - LINKAGE AREA FOR PXWWHKSV (WEBHOOK SERVICE)             *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0013 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900*-----------------------------------------------------------------*
001000 01  WK-C-WHKSV-RECORD.
001100     05  WK-C-WHKSV-INPUT.
001200         10  WK-C-WHKSV-EVENT-ID       PIC X(64).
001300         10  WK-C-WHKSV-END-TO-END-ID  PIC X(36).
001400         10  WK-C-WHKSV-EVENT-TYPE     PIC X(09).
001500         10  WK-C-WHKSV-OCCURRED-AT    PIC X(14).
001600     05  WK-C-WHKSV-OUTPUT.
001700         10  WK-C-WHKSV-RESULT         PIC X(02).
001800             88  WK-C-WHKSV-APPLIED            VALUE "OK".
001900             88  WK-C-WHKSV-ALREADY-DONE       VALUE "AD".
002000             88  WK-C-WHKSV-ALREADY-FINAL      VALUE "AF".
002100             88  WK-C-WHKSV-NOT-FOUND          VALUE "NF".
002200             88  WK-C-WHKSV-BAD-EVENT-TYPE     VALUE "BT".
002300             88  WK-C-WHKSV-RETRY-EXHAUSTED    VALUE "RX".
002400         10  FILLER                    PIC X(18).
