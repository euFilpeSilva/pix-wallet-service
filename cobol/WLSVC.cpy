000100*-----------------------------------------------------------------*
000200* WLSVC - LINKAGE AREA FOR PXWWLSVC (WALLET SERVICE)              *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0009 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900* PXW0047 09/08/1997 TNGYWK  ADD WK-C-WLSVC-AS-OF FOR HISTORICAL   *
001000*                    BALANCE REPLAY FUNCTION                      *
001100*-----------------------------------------------------------------*
001200 01  WK-C-WLSVC-RECORD.
001300     05  WK-C-WLSVC-INPUT.
001400         10  WK-C-WLSVC-FUNCTION      PIC X(08).
001500             88  WK-C-WLSVC-CREATE            VALUE "CREATE".
001600             88  WK-C-WLSVC-DEPOSIT           VALUE "DEPOSIT".
001700             88  WK-C-WLSVC-WITHDRAW          VALUE "WITHDRAW".
001800             88  WK-C-WLSVC-HIST-BAL          VALUE "HISTBAL".
001900         10  WK-C-WLSVC-WALLET-ID      PIC 9(09).
002000         10  WK-C-WLSVC-USER-ID        PIC X(30).
002100         10  WK-C-WLSVC-AMOUNT         PIC S9(11)V99 COMP-3.
002200         10  WK-C-WLSVC-AS-OF          PIC X(14).
002300     05  WK-C-WLSVC-OUTPUT.
002400         10  WK-C-WLSVC-BALANCE        PIC S9(11)V99 COMP-3.
002500         10  WK-C-WLSVC-ERROR-CD       PIC X(07).
002600             88  WK-C-WLSVC-NO-ERROR          VALUE SPACES.
002700         10  WK-C-WLSVC-FILE           PIC X(08).
002800         10  WK-C-WLSVC-MODE           PIC X(07).
002900         10  WK-C-WLSVC-KEY            PIC X(20).
003000         10  WK-C-WLSVC-FS             PIC X(02).
003100     05  FILLER                        PIC X(20).
