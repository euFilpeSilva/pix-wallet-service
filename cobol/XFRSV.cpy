000100*-----------------------------------------------------------------*
000200* XFRSV - LINKAGE AREA FOR PXWXFRSV (PIX TRANSFER SERVICE)        *
000300*-----------------------------------------------------------------*
000400* AMENDMENT HISTORY:                                              *
000500*-----------------------------------------------------------------*
000600* TAG     DATE       DEV     DESCRIPTION                          *
000700* ------  ---------  ------  ---------------------------------    *
000800* PXW0012 18/03/1991 RSAKOH  INITIAL VERSION                      *
000900* PXW0066 02/09/1998 TNGYWK  ADD WK-C-XFRSV-WINDOW-MINS - PASSED   *
001000*                    THROUGH TO PXWVALID UNCHANGED                *
001100*-----------------------------------------------------------------*
001200 01  WK-C-XFRSV-RECORD.
001300     05  WK-C-XFRSV-INPUT.
001400         10  WK-C-XFRSV-FROM-WALLET    PIC 9(09).
001500         10  WK-C-XFRSV-TO-PIX-KEY     PIC X(77).
001600         10  WK-C-XFRSV-AMOUNT         PIC S9(11)V99 COMP-3.
001700         10  WK-C-XFRSV-IDEMP-KEY      PIC X(64).
001800         10  WK-C-XFRSV-WINDOW-MINS    PIC 9(05).
001900     05  WK-C-XFRSV-OUTPUT.
002000         10  WK-C-XFRSV-END-TO-END-ID  PIC X(36).
002100         10  WK-C-XFRSV-STATUS         PIC X(09).
002200         10  WK-C-XFRSV-ERROR-CD       PIC X(07).
002300             88  WK-C-XFRSV-NO-ERROR          VALUE SPACES.
002400         10  FILLER                    PIC X(20).
